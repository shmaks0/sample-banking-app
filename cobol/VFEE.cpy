000100*****************************************************************
000200* VFEE.cpybk                                                    *
000300*****************************************************************
000400* LINKAGE PARAMETER AREA FOR TRFXFEE - BANK'S TIERED FEE        *
000500* SCHEDULE ROUTINE, CALLED FROM EACH TRFV* PROCESSOR WHENEVER   *
000600* A CROSS-CURRENCY OR INTERNATIONAL LEG NEEDS A FEE FIGURE.     *
000700*****************************************************************
000800*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV     DATE        DESCRIPTION
001200*-----------------------------------------------------------------
001300* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001400*                 - INITIAL VERSION - FEE SCHEDULE LINKAGE AREA *
001500*-----------------------------------------------------------------
001600*
001700     01  WK-C-VFEE.
001800         05  WK-C-VFEE-INPUT.
001900             10  WK-C-VFEE-AMOUNT       PIC S9(13)V99 COMP-3.
002000             10  WK-C-VFEE-FEETYPE      PIC X(01).
002100                 88  WK-C-VFEE-EXCHANGE        VALUE "E".
002200                 88  WK-C-VFEE-INTERNATIONAL   VALUE "I".
002300             10  WK-C-VFEE-I-FILLER     PIC X(04).
002400         05  WK-C-VFEE-OUTPUT.
002500             10  WK-C-VFEE-FEE          PIC S9(13)V99 COMP-3.
002600             10  WK-C-VFEE-O-FILLER     PIC X(08).
