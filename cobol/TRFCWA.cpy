000100*****************************************************************
000200* TRFCWA.cpybk                                                  *
000300*****************************************************************
000400* COMMON POSTING WORK AREA - SHARED BY TRFPOST AND THE FOUR     *
000500* PROCESSOR SUBPROGRAMS (TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX).      *
000600* PASSED BY REFERENCE ON EVERY CALL SO THE PROCESSORS CAN       *
000700* SEARCH/UPDATE THE SAME IN-MEMORY ACCOUNT TABLE THE DRIVER     *
000800* BUILT AT A100-LOAD-ACCOUNT-TABLE - OCCUPIES THE SAME SLOT THE *
000900* SHOP NORMALLY RESERVES FOR COPY ASCMWS.                       *
001000*****************************************************************
001100*
001200* HISTORY OF MODIFICATION:
001300*-----------------------------------------------------------------
001400* TAG     DEV     DATE        DESCRIPTION
001500*-----------------------------------------------------------------
001600* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001700*                 - INITIAL VERSION                            *
001800* LG1AR5  ACNYSH  21/01/2023 - E-REQUEST 60417                  *
001900*                 - RAISE WK-N-ACMST-MAX FROM 2000 TO 4000      *
002000*                   TO COVER THE ENLARGED CORRESPONDENT LIST    *
002100*-----------------------------------------------------------------
002200*
002300     01  WK-C-TRFCWA.
002400         05  WK-N-ACMST-MAX          PIC 9(05) COMP-3 VALUE 4000.
002500*                        HIGH-WATER SIZE OF THE ACCOUNT TABLE
002600         05  WK-N-ACMST-CNT          PIC 9(05) COMP-3 VALUE ZERO.
002700*                        NUMBER OF ACCOUNTS CURRENTLY LOADED
002800         05  WK-T-ACMST-TABLE.
002900             10  WK-T-ACMST-ENTRY OCCURS 4000 TIMES
003000                 ASCENDING KEY IS WK-T-ACMST-NUMBER
003010                 INDEXED BY WK-X-ACMST-IDX  WK-X-ACMST-IDX2
003020                            WK-X-ACMST-IDX3 WK-X-ACMST-IDX4
003030                            WK-X-ACMST-IDX5 WK-X-ACMST-IDX6.
003200                 15  WK-T-ACMST-ID         PIC 9(09).
003300                 15  WK-T-ACMST-OWNER-ID   PIC X(36).
003400                 15  WK-T-ACMST-NUMBER     PIC X(20).
003500                 15  WK-T-ACMST-BALANCE    PIC S9(13)V99 COMP-3.
003600                 15  WK-T-ACMST-CURRENCY   PIC X(03).
003700                 15  WK-T-ACMST-DISPNAME   PIC X(40).
003800                 15  WK-T-ACMST-LASTTXNID  PIC 9(09).
003900                 15  WK-T-ACMST-TYPE       PIC X(01).
004000                 15  WK-T-ACMST-CREATDTE   PIC 9(08).
004100                 15  WK-T-ACMST-DELFLG     PIC X(01).
004200         05  WK-C-ACMST-FOUND        PIC X(01) VALUE "N".
004300             88  WK-C-ACMST-WAS-FOUND          VALUE "Y".
004400         05  WK-N-ACMST-FILLER       PIC X(10).
004500*
004600*****************************************************************
004700* IDEMPOTENCY INDEX - EXISTING TXN-GROUP UUIDS LOADED AT START  *
004800* OF RUN FROM TFSTXGRP, SEARCHED BEFORE ANY NEW GROUP IS POSTED *
004900*****************************************************************
005000         05  WK-N-GRPIX-MAX          PIC 9(05) COMP-3 VALUE 9000.
005100         05  WK-N-GRPIX-CNT          PIC 9(05) COMP-3 VALUE ZERO.
005200         05  WK-T-GRPIX-TABLE.
005300             10  WK-T-GRPIX-ENTRY OCCURS 9000 TIMES
005400                 ASCENDING KEY IS WK-T-GRPIX-UUID
005500                 INDEXED BY WK-X-GRPIX-IDX.
005600                 15  WK-T-GRPIX-UUID       PIC X(36).
005700                 15  WK-T-GRPIX-GRP-ID     PIC 9(09).
005800         05  WK-C-GRPIX-FOUND        PIC X(01) VALUE "N".
005900             88  WK-C-GRPIX-WAS-FOUND          VALUE "Y".
006000         05  WK-N-GRPIX-FILLER       PIC X(10).
006100*
006200*****************************************************************
006300* SURROGATE ID COUNTERS - NEXT GROUP ID / NEXT LEG ID FOR THE   *
006400* RECORDS ABOUT TO BE APPENDED                                  *
006500*****************************************************************
006600         05  WK-N-NEXT-GRP-ID        PIC 9(09) COMP-3 VALUE ZERO.
006700         05  WK-N-NEXT-TXN-ID        PIC 9(09) COMP-3 VALUE ZERO.
006800*
006900*****************************************************************
007000* OUTCOME OF THE CURRENT REQUEST, SET BY THE PROCESSOR SUBPGM   *
007100* AND READ BACK BY TRFPOST FOR THE REPORT DETAIL LINE           *
007200*****************************************************************
007300         05  WK-C-OUTCOME-CD         PIC X(01) VALUE SPACE.
007400             88  WK-C-OUTCOME-POSTED           VALUE "P".
007500             88  WK-C-OUTCOME-REJECTED         VALUE "R".
007600             88  WK-C-OUTCOME-DUPLICATE        VALUE "U".
007700         05  WK-C-REJECT-REASON      PIC X(30) VALUE SPACE.
007800         05  WK-N-LEGS-POSTED        PIC 9(02) COMP-3 VALUE ZERO.
007900         05  WK-C-CWA-FILLER         PIC X(20).
007910*
007920*****************************************************************
007930* LEG BUFFER - THE PROCESSOR SUBPROGRAM BUILDS EACH COMPLETED    *
007940* LEG HERE (TXN-ID ALREADY ASSIGNED, BALANCES ALREADY APPLIED TO *
007950* WK-T-ACMST-TABLE) AND TRFPOST SIMPLY WRITES THE BUFFER OUT TO  *
007960* TFSTXLEG AFTER THE CALL RETURNS - UP TO 5 LINKED PAIRS, THE    *
007970* MOST ANY ONE REQUEST CAN POST (INTERNATIONAL TRANSFER, CROSS   *
007980* CURRENCY)                                                     *
007990*****************************************************************
007991         05  WK-N-LEGBUF-CNT         PIC 9(02) COMP-3 VALUE ZERO.
007992         05  WK-T-LEGBUF-TABLE.
007993             10  WK-T-LEGBUF-ENTRY OCCURS 10 TIMES
007994                 INDEXED BY WK-X-LEGBUF-IDX.
007995                 15  WK-T-LEGBUF-TXN-ID    PIC 9(09).
007996                 15  WK-T-LEGBUF-ACCT-ID   PIC 9(09).
007997                 15  WK-T-LEGBUF-GROUP-ID  PIC 9(09).
007998                 15  WK-T-LEGBUF-AMOUNT    PIC S9(13)V99 COMP-3.
007999                 15  WK-T-LEGBUF-LINK-ID   PIC 9(09).
008001                 15  WK-T-LEGBUF-SPEND-TYPE PIC X(01).
008002                 15  WK-T-LEGBUF-DETAILS   PIC X(60).
008003                 15  WK-T-LEGBUF-CREATDTE  PIC 9(08).
008004         05  WK-C-LEGBUF-FILLER      PIC X(10).
008005*
008100*****************************************************************
008200* BATCH CONTROL TOTALS - ACCUMULATED ACROSS THE WHOLE RUN       *
008300*****************************************************************
008400         05  WK-N-CTL-READ           PIC 9(07) COMP-3 VALUE ZERO.
008500         05  WK-N-CTL-POSTED         PIC 9(07) COMP-3 VALUE ZERO.
008600         05  WK-N-CTL-REJECTED       PIC 9(07) COMP-3 VALUE ZERO.
008700         05  WK-N-CTL-DUPLICATE      PIC 9(07) COMP-3 VALUE ZERO.
008800         05  WK-N-CTL-REJ-UNKNACCT   PIC 9(07) COMP-3 VALUE ZERO.
008900         05  WK-N-CTL-REJ-NSF        PIC 9(07) COMP-3 VALUE ZERO.
009000         05  WK-N-CTL-CCY-AMT        PIC S9(13)V99 COMP-3
009100                                     VALUE ZERO.
009200         05  WK-N-CTL-CCY-CNT        PIC 9(07) COMP-3 VALUE ZERO.
009300         05  WK-C-CTL-CCY            PIC X(03) VALUE SPACES.
009400         05  WK-C-CTL-FILLER         PIC X(15).
