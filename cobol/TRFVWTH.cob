000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVWTH.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   23 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A WITHDRAWAL
001200*               REQUEST AGAINST THE ACCOUNT TABLE BUILT BY
001300*               TRFPOST. COVERS THE SAME-CURRENCY CASE (ONE
001400*               LINKED PAIR, WITH A FUNDS CHECK AGAINST THE
001500*               RAW REQUEST AMOUNT) AND THE CROSS-CURRENCY CASE
001600*               (THREE LINKED PAIRS, WITH A FUNDS CHECK AGAINST
001700*               THE CONVERTED WITHDRAWN AMOUNT).
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG     DEV     DATE        DESCRIPTION
002300*----------------------------------------------------------------
002400* LG1AR1  ACNRAR  23/03/1992 - LEDGER POSTING ENGINE REL 1
002500*                 - INITIAL VERSION, ADAPTED FROM TRFVBAC'S
002600*                   CALLED-ROUTINE SHAPE FOR THE NEW POSTING
002700*                   ENGINE.
002800* LG1AY2K TMPYYK  02/12/1998 - Y2K REMEDIATION PROJECT
002900*                 - NO DATE ARITHMETIC IN THIS ROUTINE - DATES
003000*                   ARE STAMPED BY TRFPOST AND CARRIED THROUGH
003100*                   AS-IS. REVIEWED AND SIGNED OFF.
003200* LG1AR9  ACNYSH  30/08/2023 - E-REQUEST 62277
003300*                 - CONFIRMED THE CROSS-CURRENCY FUNDS CHECK USES
003400*                   WITHDRAWN-AMOUNT (THE CONVERTED FIGURE PLUS
003500*                   FEE), NOT THE RAW REQUEST AMOUNT - THIS IS
003600*                   DELIBERATE, NOT A DEFECT.
003700*----------------------------------------------------------------
003800*
003900       EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
005900     "** PROGRAM TRFVWTH   **".
006000 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
006100     05  WK-C-PGMID-TAG          PIC X(11).
006200     05  WK-C-PGMID-NAME         PIC X(13).
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-WORK-AREA.
006600     05  WK-W-FIND-NUMBER        PIC X(20).
006700     05  WK-W-FOUND-IDX          PIC 9(04) COMP-3 VALUE ZERO.
006800     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
006900         88  WK-C-FOUND-SW-YES         VALUE "Y".
007000     05  WK-W-ORG-TYPE           PIC X(01).
007100     05  WK-W-ORG-CCY            PIC X(03).
007200     05  WK-W-CUST-IDX           PIC 9(04) COMP-3 VALUE ZERO.
007300     05  WK-W-BASE1-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007400     05  WK-W-BASE2-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007500     05  WK-W-FEE1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
007600     05  WK-W-FEE                PIC S9(13)V99 COMP-3 VALUE ZERO.
007700     05  WK-W-RATE               PIC S9(05)V9(06) COMP-3
007800                                 VALUE ZERO.
007900     05  WK-W-CONV-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008000     05  WK-W-WITHDRAWN-AMT      PIC S9(13)V99 COMP-3 VALUE ZERO.
008100     05  WK-W-LEG1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008200     05  WK-W-LEG1-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008300     05  WK-W-LEG2-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008400     05  WK-W-LEG2-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008500     05  WK-W-LEG1-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008600     05  WK-W-LEG2-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008700     05  WK-W-SPEND-TYPE         PIC X(01).
008800     05  WK-W-DETAILS            PIC X(60).
008850     05  WK-C-WORK-FILLER        PIC X(10).
008900 01  WK-W-DETAILS-R REDEFINES WK-W-DETAILS.
009000     05  WK-W-DETAILS-NARR       PIC X(45).
009100     05  WK-W-DETAILS-REF        PIC X(15).
009200 01  WK-W-FIND-NUMBER-R REDEFINES WK-W-FIND-NUMBER.
009300     05  WK-W-FIND-ROUTE         PIC X(05).
009400     05  WK-W-FIND-SUFFIX        PIC X(15).
009500*
009700     COPY VFEE.
009800*
009900****************
010000 LINKAGE SECTION.
010100****************
010300     COPY TRFCWA.
010500     COPY VPOST.
010600*
010700       EJECT
010800*********************************************************
010900 PROCEDURE DIVISION USING WK-C-TRFCWA WK-C-VPOST-RECORD.
011000*********************************************************
011100 MAIN-MODULE.
011200     PERFORM A000-VALIDATE-REQUEST
011300        THRU A099-VALIDATE-REQUEST-EX.
011400     IF  WK-C-OUTCOME-CD = SPACE
011500         IF  WK-C-VPOST-I-CURRENCY =
011600                 WK-T-ACMST-CURRENCY(WK-W-CUST-IDX)
011700             PERFORM C100-SAME-CCY THRU C199-SAME-CCY-EX
011800         ELSE
011900             PERFORM C200-XCCY    THRU C299-XCCY-EX
012000         END-IF
012100     END-IF.
012200     MOVE WK-C-OUTCOME-CD        TO  WK-C-VPOST-O-OUTCOME-CD.
012300     MOVE WK-C-REJECT-REASON     TO  WK-C-VPOST-O-REJ-REASON.
012400     MOVE WK-N-LEGS-POSTED       TO  WK-C-VPOST-O-LEGS-CNT.
012500     GOBACK.
012600*
012700*-----------------------------------------------------------------
012800* VALIDATES THE WITHDRAWAL REQUEST - THE "CUSTOMER" SIDE OF A
012900* WITHDRAWAL IS THE PAYER ACCOUNT NUMBER ON THE REQUEST
013000*-----------------------------------------------------------------
013100 A000-VALIDATE-REQUEST.
013200     MOVE SPACE                  TO  WK-C-OUTCOME-CD.
013300     MOVE SPACES                 TO  WK-C-REJECT-REASON.
013400     MOVE ZERO                   TO  WK-N-LEGS-POSTED.
013500     MOVE ZERO                   TO  WK-N-LEGBUF-CNT.
013600     MOVE WK-C-VPOST-I-PAYER-ACNO TO WK-W-FIND-NUMBER.
013700     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
013800     IF  NOT WK-C-FOUND-SW-YES
013900         MOVE "R"                TO  WK-C-OUTCOME-CD
014000         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
014100         GO TO A099-VALIDATE-REQUEST-EX
014200     END-IF.
014300     MOVE WK-W-FOUND-IDX          TO  WK-W-CUST-IDX.
014400 A099-VALIDATE-REQUEST-EX.
014500     EXIT.
014600*
014700*-----------------------------------------------------------------
014800* SAME CURRENCY - FUNDS CHECK IS BALANCE < AMOUNT. ONE PAIR:
014900* CREDIT BASE ORG (THAT CURRENCY) +AMOUNT / DEBIT CUSTOMER
015000* -AMOUNT
015100*-----------------------------------------------------------------
015200 C100-SAME-CCY.
015300     IF  WK-T-ACMST-BALANCE(WK-W-CUST-IDX) < WK-C-VPOST-I-AMOUNT
015400         MOVE "R"                 TO  WK-C-OUTCOME-CD
015500         MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
015600         GO TO C199-SAME-CCY-EX
015700     END-IF.
015800     MOVE "B"                     TO  WK-W-ORG-TYPE.
015900     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
016000     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
016100     MOVE WK-W-FOUND-IDX          TO  WK-W-BASE1-IDX.
016200*
016300     MOVE WK-W-BASE1-IDX          TO  WK-W-LEG1-IDX.
016400     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-W-LEG1-AMT.
016500     MOVE WK-W-CUST-IDX           TO  WK-W-LEG2-IDX.
016600     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
016700     MOVE "T"                     TO  WK-W-SPEND-TYPE.
016800     MOVE "WITHDRAWAL - SAME CURRENCY" TO WK-W-DETAILS.
016900     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
017000     MOVE "P"                     TO  WK-C-OUTCOME-CD.
017100 C199-SAME-CCY-EX.
017200     EXIT.
017300*
017400*-----------------------------------------------------------------
017500* CROSS CURRENCY - FUNDS CHECK IS BALANCE < WITHDRAWN_AMOUNT.
017600* THREE PAIRS: TRANSFER, EXCHANGE, EXCHANGE
017700*-----------------------------------------------------------------
017800 C200-XCCY.
017900     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
018000     MOVE "E"                     TO  WK-C-VFEE-FEETYPE.
018100     CALL "TRFXFEE" USING WK-C-VFEE.
018200     MOVE WK-C-VFEE-FEE            TO  WK-W-FEE.
018300*                       RATE FROM CUSTOMER CURRENCY TO REQUEST
018400*                       CURRENCY
018500     MOVE WK-C-VPOST-I-FXRATE      TO  WK-W-RATE.
018600     COMPUTE WK-W-CONV-AMT ROUNDED =
018700         WK-C-VPOST-I-AMOUNT * WK-W-RATE.
018800     COMPUTE WK-W-WITHDRAWN-AMT = WK-W-CONV-AMT + WK-W-FEE.
018900*
019000     IF  WK-T-ACMST-BALANCE(WK-W-CUST-IDX) < WK-W-WITHDRAWN-AMT
019100         MOVE "R"                  TO  WK-C-OUTCOME-CD
019200         MOVE "INSUFFICIENT FUNDS" TO  WK-C-REJECT-REASON
019300         GO TO C299-XCCY-EX
019400     END-IF.
019500*
019600     MOVE "F"                     TO  WK-W-ORG-TYPE.
019700     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
019800     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
019900     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE1-IDX.
020000     MOVE "B"                     TO  WK-W-ORG-TYPE.
020100     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
020200     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
020300     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE1-IDX.
020400     MOVE "B"                     TO  WK-W-ORG-TYPE.
020500     MOVE WK-T-ACMST-CURRENCY(WK-W-CUST-IDX) TO WK-W-ORG-CCY.
020600     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
020700     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE2-IDX.
020800*
020900*                       PAIR 1 - TRANSFER
021000     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG1-IDX.
021100     MOVE WK-W-WITHDRAWN-AMT       TO  WK-W-LEG1-AMT.
021200     MOVE WK-W-CUST-IDX            TO  WK-W-LEG2-IDX.
021300     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-WITHDRAWN-AMT.
021400     MOVE "T"                      TO  WK-W-SPEND-TYPE.
021500     MOVE "WITHDRAWAL - TRANSFER"   TO WK-W-DETAILS.
021600     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
021700*
021800*                       PAIR 2 - EXCHANGE (FEE SPLIT OUT)
021900     MOVE WK-W-FEE1-IDX            TO  WK-W-LEG1-IDX.
022000     MOVE WK-W-FEE                 TO  WK-W-LEG1-AMT.
022100     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
022200     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-FEE.
022300     MOVE "X"                      TO  WK-W-SPEND-TYPE.
022400     MOVE "WITHDRAWAL - EXCHANGE FEE" TO WK-W-DETAILS.
022500     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
022600*
022700*                       PAIR 3 - EXCHANGE
022800     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG1-IDX.
022900     MOVE WK-W-CONV-AMT            TO  WK-W-LEG1-AMT.
023000     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
023100     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-CONV-AMT.
023200     MOVE "X"                      TO  WK-W-SPEND-TYPE.
023300     MOVE "WITHDRAWAL - EXCHANGE"   TO WK-W-DETAILS.
023400     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
023500     MOVE "P"                      TO  WK-C-OUTCOME-CD.
023600 C299-XCCY-EX.
023700     EXIT.
023800*
023900*-----------------------------------------------------------------
024000* SHARED PRIMITIVE - POSTS ONE LINKED DEBIT/CREDIT PAIR. CARRIED
024100* IDENTICALLY IN TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX SO ALL FOUR
024200* PROCESSORS APPLY THE SAME SURROGATE-ID AND LEG-BUFFER RULES
024300*-----------------------------------------------------------------
024400 D000-POST-LEG-PAIR.
024500     ADD 1 TO WK-N-NEXT-TXN-ID.
024600     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG1-TXNID.
024700     ADD 1 TO WK-N-NEXT-TXN-ID.
024800     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG2-TXNID.
024900     ADD WK-W-LEG1-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG1-IDX).
025000     ADD WK-W-LEG2-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG2-IDX).
025100     MOVE WK-W-LEG1-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG1-IDX).
025200     MOVE WK-W-LEG2-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG2-IDX).
025300*
025400     ADD 1 TO WK-N-LEGBUF-CNT.
025500     MOVE WK-W-LEG1-TXNID
025600                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
025700     MOVE WK-T-ACMST-ID(WK-W-LEG1-IDX)
025800                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
025900     MOVE WK-C-VPOST-I-GRP-ID
026000                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
026100     MOVE WK-W-LEG1-AMT
026200                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
026300     MOVE WK-W-LEG2-TXNID
026400                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
026500     MOVE WK-W-SPEND-TYPE
026600                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
026700     MOVE WK-W-DETAILS
026800                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
026900     MOVE WK-C-VPOST-I-CREATDTE
027000                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
027100*
027200     ADD 1 TO WK-N-LEGBUF-CNT.
027300     MOVE WK-W-LEG2-TXNID
027400                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
027500     MOVE WK-T-ACMST-ID(WK-W-LEG2-IDX)
027600                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
027700     MOVE WK-C-VPOST-I-GRP-ID
027800                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
027900     MOVE WK-W-LEG2-AMT
028000                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
028100     MOVE WK-W-LEG1-TXNID
028200                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
028300     MOVE WK-W-SPEND-TYPE
028400                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
028500     MOVE WK-W-DETAILS
028600                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
028700     MOVE WK-C-VPOST-I-CREATDTE
028800                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
028900     ADD 2 TO WK-N-LEGS-POSTED.
029000 D099-POST-LEG-PAIR-EX.
029100     EXIT.
029200*
029300*-----------------------------------------------------------------
029400* LOOKS UP A CUSTOMER ACCOUNT BY ITS EXTERNAL NUMBER - BINARY
029500* SEARCH, TABLE IS KEPT IN ASCENDING ACMST-NUMBER ORDER BY
029600* A100-LOAD-ACCOUNT-TABLE IN TRFPOST
029700*-----------------------------------------------------------------
029800 E100-FIND-CUST-ACCT.
029900     MOVE "N"                     TO  WK-C-FOUND-SW.
030000     MOVE ZERO                    TO  WK-W-FOUND-IDX.
030100     SET WK-X-ACMST-IDX TO 1.
030200     SEARCH ALL WK-T-ACMST-ENTRY
030300         AT END
030400             CONTINUE
030500         WHEN WK-T-ACMST-NUMBER(WK-X-ACMST-IDX) = WK-W-FIND-NUMBER
030600             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
030700             MOVE "Y"             TO  WK-C-FOUND-SW
030800     END-SEARCH.
030900 E199-FIND-CUST-ACCT-EX.
031000     EXIT.
031100*
031200*-----------------------------------------------------------------
031300* LOOKS UP THE BANK'S OWN ORG ACCOUNT (BASE OR FEE) FOR A GIVEN
031400* CURRENCY - LINEAR SCAN, THERE ARE ONLY A HANDFUL OF ORG
031500* ACCOUNTS SO A SEARCH ALL BY NUMBER WOULD GAIN NOTHING HERE
031600*-----------------------------------------------------------------
031700 E200-FIND-ORG-ACCT.
031800     MOVE "N"                     TO  WK-C-FOUND-SW.
031900     MOVE ZERO                    TO  WK-W-FOUND-IDX.
032000     SET WK-X-ACMST-IDX TO 1.
032100     SEARCH WK-T-ACMST-ENTRY
032200         AT END
032300             CONTINUE
032400         WHEN WK-T-ACMST-TYPE(WK-X-ACMST-IDX) = WK-W-ORG-TYPE
032500              AND WK-T-ACMST-CURRENCY(WK-X-ACMST-IDX) = WK-W-ORG-CCY
032600             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
032700             MOVE "Y"             TO  WK-C-FOUND-SW
032800     END-SEARCH.
032900 E299-FIND-ORG-ACCT-EX.
033000     EXIT.
033100*
033200******************************************************************
033300*************** END OF PROGRAM SOURCE - TRFVWTH ****************
033400******************************************************************
