000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVDEP.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A DEPOSIT
001200*               REQUEST AGAINST THE ACCOUNT TABLE BUILT BY
001300*               TRFPOST. COVERS BOTH THE SAME-CURRENCY CASE
001400*               (ONE LINKED PAIR) AND THE CROSS-CURRENCY CASE
001500*               (THREE LINKED PAIRS - EXCHANGE_FEE, EXCHANGE,
001600*               TRANSFER).  NO FILE I/O IS DONE HERE - TRFPOST
001700*               OWNS TFSTXLEG/TFSTXGRP AND WRITES THE LEG
001800*               BUFFER THIS ROUTINE BUILDS IN WK-C-TRFCWA.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG     DEV     DATE        DESCRIPTION
002400*----------------------------------------------------------------
002500* LG1AR1  ACNRAR  22/03/1992 - LEDGER POSTING ENGINE REL 1
002600*                 - INITIAL VERSION, ADAPTED FROM TRFVBAC'S
002700*                   CALLED-ROUTINE SHAPE FOR THE NEW POSTING
002800*                   ENGINE.
002900* LG1AY2K TMPYYK  02/12/1998 - Y2K REMEDIATION PROJECT
003000*                 - NO DATE ARITHMETIC IN THIS ROUTINE - DATES
003100*                   ARE STAMPED BY TRFPOST AND CARRIED THROUGH
003200*                   AS-IS. REVIEWED AND SIGNED OFF.
003300* LG1AR9  ACNYSH  30/08/2023 - E-REQUEST 62277
003400*                 - CLARIFIED THAT THE SAME-CURRENCY PAIR CARRIES
003500*                   SPENDING-TYPE "T" - THERE IS NO SEPARATE
003600*                   DEPOSIT SPENDING-TYPE CODE ON TFSTXLEG.
003700*----------------------------------------------------------------
003800*
003900       EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
005900     "** PROGRAM TRFVDEP   **".
006000 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
006100     05  WK-C-PGMID-TAG          PIC X(11).
006200     05  WK-C-PGMID-NAME         PIC X(13).
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-WORK-AREA.
006600     05  WK-W-FIND-NUMBER        PIC X(20).
006700     05  WK-W-FOUND-IDX          PIC 9(04) COMP-3 VALUE ZERO.
006800     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
006900         88  WK-C-FOUND-SW-YES         VALUE "Y".
007000     05  WK-W-ORG-TYPE           PIC X(01).
007100     05  WK-W-ORG-CCY            PIC X(03).
007200     05  WK-W-CUST-IDX           PIC 9(04) COMP-3 VALUE ZERO.
007300     05  WK-W-BASE1-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007400     05  WK-W-BASE2-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007500     05  WK-W-FEE1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
007600     05  WK-W-FEE                PIC S9(13)V99 COMP-3 VALUE ZERO.
007700     05  WK-W-RATE               PIC S9(05)V9(06) COMP-3
007800                                 VALUE ZERO.
007900     05  WK-W-NET-AMT            PIC S9(13)V99 COMP-3 VALUE ZERO.
008000     05  WK-W-DEPOSIT-AMT        PIC S9(13)V99 COMP-3 VALUE ZERO.
008100     05  WK-W-LEG1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008200     05  WK-W-LEG1-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008300     05  WK-W-LEG2-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008400     05  WK-W-LEG2-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008500     05  WK-W-LEG1-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008600     05  WK-W-LEG2-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008700     05  WK-W-SPEND-TYPE         PIC X(01).
008800     05  WK-W-DETAILS            PIC X(60).
008850     05  WK-C-WORK-FILLER        PIC X(10).
008900 01  WK-W-DETAILS-R REDEFINES WK-W-DETAILS.
009000     05  WK-W-DETAILS-NARR       PIC X(45).
009100     05  WK-W-DETAILS-REF        PIC X(15).
009200 01  WK-W-FIND-NUMBER-R REDEFINES WK-W-FIND-NUMBER.
009300     05  WK-W-FIND-ROUTE         PIC X(05).
009400     05  WK-W-FIND-SUFFIX        PIC X(15).
009500*
009700     COPY VFEE.
009800*
009900****************
010000 LINKAGE SECTION.
010100****************
010300     COPY TRFCWA.
010500     COPY VPOST.
010600*
010700       EJECT
010800*********************************************************
010900 PROCEDURE DIVISION USING WK-C-TRFCWA WK-C-VPOST-RECORD.
011000*********************************************************
011100 MAIN-MODULE.
011200     PERFORM A000-VALIDATE-REQUEST
011300        THRU A099-VALIDATE-REQUEST-EX.
011400     IF  WK-C-OUTCOME-CD = SPACE
011500         IF  WK-C-VPOST-I-CURRENCY =
011600                 WK-T-ACMST-CURRENCY(WK-W-CUST-IDX)
011700             PERFORM C100-SAME-CCY THRU C199-SAME-CCY-EX
011800         ELSE
011900             PERFORM C200-XCCY    THRU C299-XCCY-EX
012000         END-IF
012100         MOVE "P"                TO  WK-C-OUTCOME-CD
012200     END-IF.
012300     MOVE WK-C-OUTCOME-CD        TO  WK-C-VPOST-O-OUTCOME-CD.
012400     MOVE WK-C-REJECT-REASON     TO  WK-C-VPOST-O-REJ-REASON.
012500     MOVE WK-N-LEGS-POSTED       TO  WK-C-VPOST-O-LEGS-CNT.
012600     GOBACK.
012700*
012800*-----------------------------------------------------------------
012900* VALIDATES THE DEPOSIT REQUEST - THE "CUSTOMER" SIDE OF A
013000* DEPOSIT IS THE RECEIVER ACCOUNT NUMBER ON THE REQUEST
013100*-----------------------------------------------------------------
013200 A000-VALIDATE-REQUEST.
013300     MOVE SPACE                  TO  WK-C-OUTCOME-CD.
013400     MOVE SPACES                 TO  WK-C-REJECT-REASON.
013500     MOVE ZERO                   TO  WK-N-LEGS-POSTED.
013600     MOVE ZERO                   TO  WK-N-LEGBUF-CNT.
013700     MOVE WK-C-VPOST-I-RECVR-ACNO TO WK-W-FIND-NUMBER.
013800     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
013900     IF  NOT WK-C-FOUND-SW-YES
014000         MOVE "R"                TO  WK-C-OUTCOME-CD
014100         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
014200         GO TO A099-VALIDATE-REQUEST-EX
014300     END-IF.
014400     MOVE WK-W-FOUND-IDX          TO  WK-W-CUST-IDX.
014500 A099-VALIDATE-REQUEST-EX.
014600     EXIT.
014700*
014800*-----------------------------------------------------------------
014900* SAME CURRENCY - ONE PAIR: CREDIT CUSTOMER +AMOUNT / DEBIT
015000* BASE ORG (THAT CURRENCY) -AMOUNT
015100*-----------------------------------------------------------------
015200 C100-SAME-CCY.
015300     MOVE "B"                     TO  WK-W-ORG-TYPE.
015400     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
015500     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
015600     MOVE WK-W-FOUND-IDX          TO  WK-W-BASE1-IDX.
015700*
015800     MOVE WK-W-CUST-IDX           TO  WK-W-LEG1-IDX.
015900     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-W-LEG1-AMT.
016000     MOVE WK-W-BASE1-IDX          TO  WK-W-LEG2-IDX.
016100     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
016200     MOVE "T"                     TO  WK-W-SPEND-TYPE.
016300     MOVE "DEPOSIT - SAME CURRENCY" TO WK-W-DETAILS.
016400     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
016500 C199-SAME-CCY-EX.
016600     EXIT.
016700*
016800*-----------------------------------------------------------------
016900* CROSS CURRENCY - THREE PAIRS: EXCHANGE_FEE, EXCHANGE, TRANSFER
017000*-----------------------------------------------------------------
017100 C200-XCCY.
017200     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
017300     MOVE "E"                     TO  WK-C-VFEE-FEETYPE.
017400     CALL "TRFXFEE" USING WK-C-VFEE.
017500     MOVE WK-C-VFEE-FEE            TO  WK-W-FEE.
017600     MOVE WK-C-VPOST-I-FXRATE      TO  WK-W-RATE.
017700     COMPUTE WK-W-NET-AMT = WK-C-VPOST-I-AMOUNT - WK-W-FEE.
017800     COMPUTE WK-W-DEPOSIT-AMT ROUNDED =
017900         WK-W-NET-AMT * WK-W-RATE.
018000*
018100     MOVE "F"                     TO  WK-W-ORG-TYPE.
018200     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
018300     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
018400     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE1-IDX.
018500     MOVE "B"                     TO  WK-W-ORG-TYPE.
018600     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
018700     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
018800     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE1-IDX.
018900     MOVE "B"                     TO  WK-W-ORG-TYPE.
019000     MOVE WK-T-ACMST-CURRENCY(WK-W-CUST-IDX) TO WK-W-ORG-CCY.
019100     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
019200     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE2-IDX.
019300*
019400*                       PAIR 1 - EXCHANGE_FEE
019500     MOVE WK-W-FEE1-IDX            TO  WK-W-LEG1-IDX.
019600     MOVE WK-W-FEE                 TO  WK-W-LEG1-AMT.
019700     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
019800     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-FEE.
019900     MOVE "E"                      TO  WK-W-SPEND-TYPE.
020000     MOVE "DEPOSIT - EXCHANGE FEE"  TO WK-W-DETAILS.
020100     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
020200*
020300*                       PAIR 2 - EXCHANGE
020400     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG1-IDX.
020500     MOVE WK-W-DEPOSIT-AMT         TO  WK-W-LEG1-AMT.
020600     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
020700     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-NET-AMT.
020800     MOVE "X"                      TO  WK-W-SPEND-TYPE.
020900     MOVE "DEPOSIT - EXCHANGE"      TO WK-W-DETAILS.
021000     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
021100*
021200*                       PAIR 3 - TRANSFER
021300     MOVE WK-W-CUST-IDX            TO  WK-W-LEG1-IDX.
021400     MOVE WK-W-DEPOSIT-AMT         TO  WK-W-LEG1-AMT.
021500     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
021600     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-DEPOSIT-AMT.
021700     MOVE "T"                      TO  WK-W-SPEND-TYPE.
021800     MOVE "DEPOSIT - TRANSFER"      TO WK-W-DETAILS.
021900     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
022000 C299-XCCY-EX.
022100     EXIT.
022200*
022300*-----------------------------------------------------------------
022400* SHARED PRIMITIVE - POSTS ONE LINKED DEBIT/CREDIT PAIR. CARRIED
022500* IDENTICALLY IN TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX SO ALL FOUR
022600* PROCESSORS APPLY THE SAME SURROGATE-ID AND LEG-BUFFER RULES -
022700* SEE E-REQUEST 60417 NOTE IN TRFCWA FOR WHY THE TABLE SIZING
022800* LIVES IN THE COPYBOOK RATHER THAN HERE
022900*-----------------------------------------------------------------
023000 D000-POST-LEG-PAIR.
023100     ADD 1 TO WK-N-NEXT-TXN-ID.
023200     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG1-TXNID.
023300     ADD 1 TO WK-N-NEXT-TXN-ID.
023400     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG2-TXNID.
023500     ADD WK-W-LEG1-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG1-IDX).
023600     ADD WK-W-LEG2-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG2-IDX).
023700     MOVE WK-W-LEG1-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG1-IDX).
023800     MOVE WK-W-LEG2-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG2-IDX).
023900*
024000     ADD 1 TO WK-N-LEGBUF-CNT.
024100     MOVE WK-W-LEG1-TXNID
024200                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
024300     MOVE WK-T-ACMST-ID(WK-W-LEG1-IDX)
024400                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
024500     MOVE WK-C-VPOST-I-GRP-ID
024600                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
024700     MOVE WK-W-LEG1-AMT
024800                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
024900     MOVE WK-W-LEG2-TXNID
025000                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
025100     MOVE WK-W-SPEND-TYPE
025200                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
025300     MOVE WK-W-DETAILS
025400                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
025500     MOVE WK-C-VPOST-I-CREATDTE
025600                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
025700*
025800     ADD 1 TO WK-N-LEGBUF-CNT.
025900     MOVE WK-W-LEG2-TXNID
026000                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
026100     MOVE WK-T-ACMST-ID(WK-W-LEG2-IDX)
026200                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
026300     MOVE WK-C-VPOST-I-GRP-ID
026400                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
026500     MOVE WK-W-LEG2-AMT
026600                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
026700     MOVE WK-W-LEG1-TXNID
026800                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
026900     MOVE WK-W-SPEND-TYPE
027000                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
027100     MOVE WK-W-DETAILS
027200                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
027300     MOVE WK-C-VPOST-I-CREATDTE
027400                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
027500     ADD 2 TO WK-N-LEGS-POSTED.
027600 D099-POST-LEG-PAIR-EX.
027700     EXIT.
027800*
027900*-----------------------------------------------------------------
028000* LOOKS UP A CUSTOMER ACCOUNT BY ITS EXTERNAL NUMBER - BINARY
028100* SEARCH, TABLE IS KEPT IN ASCENDING ACMST-NUMBER ORDER BY
028200* A100-LOAD-ACCOUNT-TABLE IN TRFPOST
028300*-----------------------------------------------------------------
028400 E100-FIND-CUST-ACCT.
028500     MOVE "N"                     TO  WK-C-FOUND-SW.
028600     MOVE ZERO                    TO  WK-W-FOUND-IDX.
028700     SET WK-X-ACMST-IDX TO 1.
028800     SEARCH ALL WK-T-ACMST-ENTRY
028900         AT END
029000             CONTINUE
029100         WHEN WK-T-ACMST-NUMBER(WK-X-ACMST-IDX) = WK-W-FIND-NUMBER
029200             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
029300             MOVE "Y"             TO  WK-C-FOUND-SW
029400     END-SEARCH.
029500 E199-FIND-CUST-ACCT-EX.
029600     EXIT.
029700*
029800*-----------------------------------------------------------------
029900* LOOKS UP THE BANK'S OWN ORG ACCOUNT (BASE OR FEE) FOR A GIVEN
030000* CURRENCY - LINEAR SCAN, THERE ARE ONLY A HANDFUL OF ORG
030100* ACCOUNTS SO A SEARCH ALL BY NUMBER WOULD GAIN NOTHING HERE
030200*-----------------------------------------------------------------
030300 E200-FIND-ORG-ACCT.
030400     MOVE "N"                     TO  WK-C-FOUND-SW.
030500     MOVE ZERO                    TO  WK-W-FOUND-IDX.
030600     SET WK-X-ACMST-IDX TO 1.
030700     SEARCH WK-T-ACMST-ENTRY
030800         AT END
030900             CONTINUE
031000         WHEN WK-T-ACMST-TYPE(WK-X-ACMST-IDX) = WK-W-ORG-TYPE
031100              AND WK-T-ACMST-CURRENCY(WK-X-ACMST-IDX) = WK-W-ORG-CCY
031200             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
031300             MOVE "Y"             TO  WK-C-FOUND-SW
031400     END-SEARCH.
031500 E299-FIND-ORG-ACCT-EX.
031600     EXIT.
031700*
031800******************************************************************
031900*************** END OF PROGRAM SOURCE - TRFVDEP *****************
032000******************************************************************
