000100*****************************************************************
000200* TFSACMST.cpybk                                                *
000300*****************************************************************
000400* I-O FORMAT:TFSACMSTR  FROM FILE TFSACMST   OF LIBRARY COMLIB  *
000500*                                                                *
000600* LEDGER ACCOUNT MASTER - ONE ENTRY PER USER OR ORG ACCOUNT.    *
000700* LOADED INTO WK-T-ACMST-TABLE (TRFCWA) AT START OF RUN AND      *
000800* SEARCHED ALL BY ACMST-NUMBER - NO ISAM SUPPORT ON THIS BUILD.  *
000900*****************************************************************
001000*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV     DATE        DESCRIPTION
001400*-----------------------------------------------------------------
001500* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001600*                 - INITIAL VERSION - ACCOUNT MASTER LAYOUT      *
001700* LG1AR2  ACNRAR  02/05/2022 - E-REQUEST 58810                   *
001800*                 - ADD ACMST-DELFLG SOFT-DELETE MARKER          *
001900*-----------------------------------------------------------------
002000*
002100     05  TFSACMST-RECORD         PIC X(172).
002200*
002300     05  TFSACMSTR REDEFINES TFSACMST-RECORD.
002400         06  ACMST-ID                PIC 9(09).
002500*                        SURROGATE ACCOUNT ID - SEQUENCE ASSIGNED
002600         06  ACMST-OWNER-ID          PIC X(36).
002700*                        OWNING CUSTOMER/ORG ID (UUID OR USER ID)
002800         06  ACMST-NUMBER            PIC X(20).
002900*                        UNIQUE EXTERNAL ACCOUNT NUMBER - KEY
003000         06  ACMST-BALANCE           PIC S9(13)V99 COMP-3.
003100*                        CURRENT BALANCE, 2 DECIMAL PLACES
003200         06  ACMST-CURRENCY          PIC X(03).
003300*                        ISO CURRENCY CODE
003400         06  ACMST-DISPNAME          PIC X(40).
003500*                        DISPLAY LABEL
003600         06  ACMST-LASTTXNID         PIC 9(09).
003700*                        ID OF MOST RECENT POSTED LEG, 0 IF NONE
003800         06  ACMST-TYPE              PIC X(01).
003900             88  ACMST-TYPE-USER              VALUE "U".
004000             88  ACMST-TYPE-BASE              VALUE "B".
004100             88  ACMST-TYPE-FEE                VALUE "F".
004200             88  ACMST-TYPE-CORRESPONDENT      VALUE "C".
004300         06  ACMST-CREATDTE          PIC 9(08).
004400*                        YYYYMMDD ACCOUNT CREATION DATE
004500         06  ACMST-DELFLG            PIC X(01).
004600             88  ACMST-DELETED                 VALUE "Y".
004700             88  ACMST-NOT-DELETED             VALUE "N".
004800         06  ACMST-FILLER            PIC X(37).
004900*                        RESERVED FOR FUTURE USE
005000*
005100*****************************************************************
005200* ALTERNATE VIEWS OF ACMST-CREATDTE - YY/MM/DD COMPONENT BREAKOUT*
005300*****************************************************************
005400     05  TFSACMST-DATE-VIEW REDEFINES TFSACMST-RECORD.
005500         06  FILLER                  PIC X(126).
005600         06  ACMST-CREATDTE-YMD.
005700             07  ACMST-CREATDTE-CCYY PIC 9(04).
005800             07  ACMST-CREATDTE-MM   PIC 9(02).
005900             07  ACMST-CREATDTE-DD   PIC 9(02).
006000         06  FILLER                  PIC X(38).
006100*
006200*****************************************************************
006300* ALTERNATE VIEW - SPLITS ACMST-NUMBER INTO BANK/ROUTING + SUFFIX*
006400*****************************************************************
006500     05  TFSACMST-ACNO-VIEW REDEFINES TFSACMST-RECORD.
006600         06  FILLER                  PIC X(45).
006700         06  ACMST-NUMBER-ROUTE      PIC X(05).
006800         06  ACMST-NUMBER-SUFFIX     PIC X(15).
006900         06  FILLER                  PIC X(107).
