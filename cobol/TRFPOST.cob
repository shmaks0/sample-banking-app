000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPOST.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   28 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE LEDGER POSTING BATCH. LOADS
001200*               THE ACCOUNT MASTER INTO THE TRFCWA OCCURS TABLE,
001300*               LOADS THE EXISTING TXN-GROUP UUIDS INTO THE
001400*               IDEMPOTENCY INDEX, THEN READS TFSREQIN IN FILE
001500*               ORDER CALLING THE APPROPRIATE TRFV* PROCESSOR
001600*               SUBPROGRAM FOR EACH REQUEST (TRFVDEP/TRFVWTH/
001700*               TRFVXFR/TRFVITX, SELECTED ON REQ-TYPE). WRITES
001800*               THE NEW TXN-GROUP/TXN-LEG ROWS, REWRITES THE
001900*               ACCOUNT MASTER WITH UPDATED BALANCES AND PRINTS
002000*               THE POSTING REPORT WITH A CONTROL BREAK ON
002100*               GRP-CURRENCY.
002200*NOTE        :  REQUESTS MUST ARRIVE PRE-SORTED BY CURRENCY FOR
002300*               THE CONTROL BREAK TO MEAN ANYTHING - THIS
002400*               PROGRAM DOES NOT SORT TFSREQIN ITSELF.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* TAG     DEV     DATE        DESCRIPTION
003000*----------------------------------------------------------------
003100* LG1AR1  ACNRAR  28/03/1992 - LEDGER POSTING ENGINE REL 1
003200*                 - INITIAL VERSION, ADAPTED FROM TRFVGLAC'S
003300*                   OPEN/READ/CLOSE SHAPE FOR A MULTI-FILE
003400*                   BATCH DRIVER.
003500* LG1AY2K TMPYYK  04/12/1998 - Y2K REMEDIATION PROJECT
003600*                 - WK-C-RUNDTE NOW ACCEPTED AS A 4-DIGIT CENTURY
003700*                   FROM DATE. GRP-CREATED-DATE/TXN-CREATED-DATE
003800*                   STAMPED FROM IT ARE ALREADY 8-DIGIT, NO
003900*                   WINDOWING LOGIC WAS EVER PRESENT HERE.
004000* LG1AR9  ACNYSH  30/08/2023 - E-REQUEST 62277
004100*                 - SEED WK-N-NEXT-GRP-ID/WK-N-NEXT-TXN-ID FROM
004200*                   THE HIGHEST ID ALREADY ON FILE INSTEAD OF
004300*                   ZERO, SO SURROGATE IDS DO NOT COLLIDE ACROSS
004400*                   SUCCESSIVE RUNS OF THE BATCH.
004500*----------------------------------------------------------------
004600*
004700       EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TFSACMST ASSIGN TO DATABASE-TFSACMST
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT TFSREQIN ASSIGN TO DATABASE-TFSREQIN
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT TFSTXGRP ASSIGN TO DATABASE-TFSTXGRP
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT TFSTXLEG ASSIGN TO DATABASE-TFSTXLEG
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT TFSPSTRP ASSIGN TO DATABASE-TFSPSTRP
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  TFSACMST
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-TFSACMST.
008400 01  WK-C-TFSACMST.
008500     COPY TFSACMST.
008600*
008700 FD  TFSREQIN
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS WK-C-TFSREQIN.
009000 01  WK-C-TFSREQIN.
009100     COPY TFSREQIN.
009200*
009300 FD  TFSTXGRP
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS WK-C-TFSTXGRP.
009600 01  WK-C-TFSTXGRP.
009700     COPY TFSTXGRP.
009800*
009900 FD  TFSTXLEG
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-TFSTXLEG.
010200 01  WK-C-TFSTXLEG.
010300     COPY TFSTXLEG.
010400*
010500 FD  TFSPSTRP
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS WK-C-RPTREC.
010800 01  WK-C-RPTREC                 PIC X(132).
010900*
011000*************************
011100 WORKING-STORAGE SECTION.
011200*************************
011300 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
011400     "** PROGRAM TRFPOST   **".
011500 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
011600     05  WK-C-PGMID-TAG          PIC X(11).
011700     05  WK-C-PGMID-NAME         PIC X(13).
011800*
011900* ------------------ PROGRAM WORKING STORAGE -------------------*
012000 01  WK-C-WORK-AREA.
012100     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
012200         88  WK-C-SUCCESSFUL           VALUE "00".
012300         88  WK-C-EOF-STATUS           VALUE "10".
012400     05  WK-C-RUNDTE             PIC 9(08) VALUE ZERO.
012500     05  WK-C-REQIN-EOF-SW       PIC X(01) VALUE "N".
012600         88  WK-C-REQIN-AT-EOF         VALUE "Y".
012700     05  WK-C-ACMST-EOF-SW       PIC X(01) VALUE "N".
012800         88  WK-C-ACMST-AT-EOF         VALUE "Y".
012900     05  WK-C-GRPLD-EOF-SW       PIC X(01) VALUE "N".
013000         88  WK-C-GRPLD-AT-EOF         VALUE "Y".
013100     05  WK-C-GRPLD-OPEN-OK      PIC X(01) VALUE "N".
013200         88  WK-C-GRPLD-WAS-OPENED     VALUE "Y".
013300     05  WK-N-OUT-IDX            PIC 9(05) COMP-3 VALUE ZERO.
013400     05  WK-N-LEG-IDX            PIC 9(02) COMP-3 VALUE ZERO.
013500     05  WK-C-WORK-FILLER        PIC X(10).
013600*
013700*****************************************************************
013800* CONTROL-BREAK STATE - REQUESTS ARE ASSUMED PRE-SORTED BY       *
013900* GRP-CURRENCY; ONE SUBTOTAL LINE IS PRINTED EACH TIME THE       *
014000* CURRENCY CHANGES, AND ONCE MORE AT END-OF-RUN FOR THE LAST     *
014100* CURRENCY GROUP. THE RUNNING SUBTOTAL ITSELF LIVES IN TRFCWA'S  *
014200* WK-C-CTL-CCY/WK-N-CTL-CCY-AMT/WK-N-CTL-CCY-CNT - ONLY THE      *
014300* FIRST-TIME SWITCH IS LOCAL TO THIS PROGRAM.                    *
014400*****************************************************************
014500 01  WK-C-BRK-AREA.
014600     05  WK-C-BRK-FIRST-SW       PIC X(01) VALUE "Y".
014700         88  WK-C-BRK-FIRST-TIME      VALUE "Y".
014800     05  WK-C-BRK-FILLER         PIC X(10).
015000*
015100*****************************************************************
015200* REPORT LINE LAYOUTS - EACH IS MOVEd INTO WK-C-RPTREC BY THE    *
015300* WRITE ... FROM CLAUSE OF THE PARAGRAPH THAT BUILDS IT           *
015400*****************************************************************
015500 01  WK-C-RPT-HDR-LINE.
015600     05  FILLER                  PIC X(132).
015700 01  WK-C-RPT-HDR-LINE-R REDEFINES WK-C-RPT-HDR-LINE.
015800     05  FILLER                  PIC X(10).
015900     05  HDR-TITLE               PIC X(50).
016000     05  FILLER                  PIC X(10).
016100     05  HDR-LIT-DATE            PIC X(10).
016200     05  HDR-RUNDTE              PIC 9(08).
016300     05  FILLER                  PIC X(44).
016400*
016500 01  WK-C-RPT-DET-LINE.
016600     05  FILLER                  PIC X(132).
016700 01  WK-C-RPT-DET-LINE-R REDEFINES WK-C-RPT-DET-LINE.
016800     05  DET-UUID                PIC X(36).
016900     05  FILLER                  PIC X(01).
017000     05  DET-TYPE                PIC X(01).
017100     05  FILLER                  PIC X(01).
017200     05  DET-PAYER               PIC X(20).
017300     05  FILLER                  PIC X(01).
017400     05  DET-RECVR               PIC X(20).
017500     05  FILLER                  PIC X(01).
017600     05  DET-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
017700     05  FILLER                  PIC X(01).
017800     05  DET-CCY                 PIC X(03).
017900     05  FILLER                  PIC X(01).
018000     05  DET-OUTCOME             PIC X(29).
018100*
018200 01  WK-C-RPT-BRK-LINE.
018300     05  FILLER                  PIC X(132).
018400 01  WK-C-RPT-BRK-LINE-R REDEFINES WK-C-RPT-BRK-LINE.
018500     05  FILLER                  PIC X(10).
018600     05  BRK-LIT                 PIC X(20).
018700     05  BRK-CCY                 PIC X(03).
018800     05  FILLER                  PIC X(02).
018900     05  BRK-LIT-CNT             PIC X(11) VALUE "POSTED CNT:".
019000     05  BRK-CNT                 PIC ZZZ,ZZ9.
019100     05  FILLER                  PIC X(02).
019200     05  BRK-LIT-AMT             PIC X(11) VALUE "POSTED AMT:".
019300     05  BRK-AMT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
019310     05  FILLER                  PIC X(49).
019320*                        (BRK-CNT/BRK-AMT ARE LOADED FROM
019330*                         WK-N-CTL-CCY-CNT/WK-N-CTL-CCY-AMT IN
019340*                         TRFCWA, NOT FROM A LOCAL ACCUMULATOR)
019500*
019600 01  WK-C-RPT-TOT-LINE.
019700     05  FILLER                  PIC X(132).
019800 01  WK-C-RPT-TOT-LINE-R REDEFINES WK-C-RPT-TOT-LINE.
019900     05  FILLER                  PIC X(10).
020000     05  TOT-LABEL               PIC X(30).
020100     05  FILLER                  PIC X(05).
020200     05  TOT-VALUE               PIC ZZZ,ZZ9.
020300     05  FILLER                  PIC X(80).
020400*
020500*****************************************************************
020600* COMMON POSTING WORK AREA - OWNED HERE, PASSED BY REFERENCE TO  *
020700* WHICHEVER PROCESSOR SUBPROGRAM HANDLES THE CURRENT REQUEST      *
020800*****************************************************************
020900     COPY TRFCWA.
021100*
021200*****************************************************************
021300* LINKAGE PARAMETER AREA FOR THE TRFV* PROCESSOR SUBPROGRAMS -   *
021400* OWNED HERE, BUILT FROM THE CURRENT TFSREQIN RECORD BEFORE EACH *
021500* CALL                                                            *
021600*****************************************************************
021700     COPY VPOST.
021900*
022000       EJECT
022100****************************************
022200 PROCEDURE DIVISION.
022300****************************************
022400 MAIN-MODULE.
022500     PERFORM A000-INITIALISE-ROUTINE
022600        THRU A099-INITIALISE-ROUTINE-EX.
022700     PERFORM B000-PROCESS-REQUESTS
022800        THRU B099-PROCESS-REQUESTS-EX
022900        UNTIL WK-C-REQIN-AT-EOF.
023000     PERFORM Z000-END-PROGRAM-ROUTINE
023100        THRU Z999-END-PROGRAM-ROUTINE-EX.
023200     GOBACK.
023300*
023400*-----------------------------------------------------------------
023500 A000-INITIALISE-ROUTINE.
023600*-----------------------------------------------------------------
023700     ACCEPT WK-C-RUNDTE FROM DATE YYYYMMDD.
023800     OPEN INPUT TFSACMST.
023900     IF  NOT WK-C-SUCCESSFUL
024000         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSACMST"
024100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024200         GO TO Y900-ABNORMAL-TERMINATION
024300     END-IF.
024400     PERFORM A100-LOAD-ACCOUNT-TABLE THRU A199-LOAD-ACCOUNT-TABLE-EX.
024500     CLOSE TFSACMST.
024600*
024700     OPEN INPUT TFSTXGRP.
024800     IF  WK-C-SUCCESSFUL
024900         MOVE "Y"                TO  WK-C-GRPLD-OPEN-OK
025000         PERFORM A200-LOAD-GROUP-INDEX THRU A299-LOAD-GROUP-INDEX-EX
025100         CLOSE TFSTXGRP
025200     ELSE
025300         DISPLAY "TRFPOST - TFSTXGRP NOT FOUND, FIRST RUN ASSUMED"
025400     END-IF.
025500*
025600     OPEN INPUT TFSREQIN.
025700     IF  NOT WK-C-SUCCESSFUL
025800         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSREQIN"
025900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000         GO TO Y900-ABNORMAL-TERMINATION
026100     END-IF.
026200     OPEN EXTEND TFSTXGRP.
026300     IF  NOT WK-C-SUCCESSFUL
026400         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSTXGRP"
026500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600         GO TO Y900-ABNORMAL-TERMINATION
026700     END-IF.
026800     OPEN EXTEND TFSTXLEG.
026900     IF  NOT WK-C-SUCCESSFUL
027000         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSTXLEG"
027100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200         GO TO Y900-ABNORMAL-TERMINATION
027300     END-IF.
027400     OPEN OUTPUT TFSPSTRP.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSPSTRP"
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800         GO TO Y900-ABNORMAL-TERMINATION
027900     END-IF.
028000     PERFORM E100-REPORT-HEADER THRU E199-REPORT-HEADER-EX.
028100     PERFORM B010-READ-REQUEST THRU B019-READ-REQUEST-EX.
028200 A099-INITIALISE-ROUTINE-EX.
028300     EXIT.
028400*
028500*-----------------------------------------------------------------
028600* LOADS WK-T-ACMST-TABLE (TRFCWA) IN FILE ORDER - TFSACMST IS
028700* MAINTAINED SORTED ASCENDING BY ACMST-NUMBER SO THE PROCESSOR
028800* SUBPROGRAMS' SEARCH ALL WORKS AGAINST IT. ALSO TRACKS THE
028900* HIGHEST ACMST-LASTTXNID SEEN SO WK-N-NEXT-TXN-ID PICKS UP WHERE
029000* THE LAST RUN LEFT OFF RATHER THAN COLLIDING FROM ZERO.
029100*-----------------------------------------------------------------
029200 A100-LOAD-ACCOUNT-TABLE.
029300     MOVE ZERO                   TO  WK-N-ACMST-CNT.
029400     MOVE "N"                    TO  WK-C-ACMST-EOF-SW.
029500     PERFORM A110-LOAD-ONE-ACCOUNT THRU A119-LOAD-ONE-ACCOUNT-EX
029600        UNTIL WK-C-ACMST-AT-EOF.
029700 A199-LOAD-ACCOUNT-TABLE-EX.
029800     EXIT.
029900*
030000 A110-LOAD-ONE-ACCOUNT.
030100     READ TFSACMST.
030200     IF  WK-C-EOF-STATUS
030300         MOVE "Y"                TO  WK-C-ACMST-EOF-SW
030400     ELSE
030500         IF  NOT WK-C-SUCCESSFUL
030600             DISPLAY "TRFPOST - READ ERROR - TFSACMST"
030700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030800             MOVE "Y"            TO  WK-C-ACMST-EOF-SW
030900         ELSE
031000             ADD 1               TO  WK-N-ACMST-CNT
031100             MOVE ACMST-ID        TO WK-T-ACMST-ID(WK-N-ACMST-CNT)
031200             MOVE ACMST-OWNER-ID  TO WK-T-ACMST-OWNER-ID(WK-N-ACMST-CNT)
031300             MOVE ACMST-NUMBER    TO WK-T-ACMST-NUMBER(WK-N-ACMST-CNT)
031400             MOVE ACMST-BALANCE   TO WK-T-ACMST-BALANCE(WK-N-ACMST-CNT)
031500             MOVE ACMST-CURRENCY  TO WK-T-ACMST-CURRENCY(WK-N-ACMST-CNT)
031600             MOVE ACMST-DISPNAME  TO WK-T-ACMST-DISPNAME(WK-N-ACMST-CNT)
031700             MOVE ACMST-LASTTXNID TO WK-T-ACMST-LASTTXNID(WK-N-ACMST-CNT)
031800             MOVE ACMST-TYPE      TO WK-T-ACMST-TYPE(WK-N-ACMST-CNT)
031900             MOVE ACMST-CREATDTE  TO WK-T-ACMST-CREATDTE(WK-N-ACMST-CNT)
032000             MOVE ACMST-DELFLG    TO WK-T-ACMST-DELFLG(WK-N-ACMST-CNT)
032100             IF  ACMST-LASTTXNID > WK-N-NEXT-TXN-ID
032200                 MOVE ACMST-LASTTXNID TO WK-N-NEXT-TXN-ID
032300             END-IF
032400         END-IF
032500     END-IF.
032600 A119-LOAD-ONE-ACCOUNT-EX.
032700     EXIT.
032800*
032900*-----------------------------------------------------------------
033000* LOADS THE IDEMPOTENCY INDEX FROM THE EXISTING TXN-GROUPS FILE.
033100* ALSO TRACKS THE HIGHEST GRP-ID SEEN SO WK-N-NEXT-GRP-ID PICKS
033200* UP WHERE THE LAST RUN LEFT OFF.
033300*-----------------------------------------------------------------
033400 A200-LOAD-GROUP-INDEX.
033500     MOVE ZERO                   TO  WK-N-GRPIX-CNT.
033600     MOVE "N"                    TO  WK-C-GRPLD-EOF-SW.
033700     PERFORM A210-LOAD-ONE-GROUP THRU A219-LOAD-ONE-GROUP-EX
033800        UNTIL WK-C-GRPLD-AT-EOF.
033900 A299-LOAD-GROUP-INDEX-EX.
034000     EXIT.
034100*
034200 A210-LOAD-ONE-GROUP.
034300     READ TFSTXGRP.
034400     IF  WK-C-EOF-STATUS
034500         MOVE "Y"                TO  WK-C-GRPLD-EOF-SW
034600     ELSE
034700         IF  NOT WK-C-SUCCESSFUL
034800             DISPLAY "TRFPOST - READ ERROR - TFSTXGRP"
034900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035000             MOVE "Y"            TO  WK-C-GRPLD-EOF-SW
035100         ELSE
035200             ADD 1               TO  WK-N-GRPIX-CNT
035300             MOVE GRP-UUID        TO WK-T-GRPIX-UUID(WK-N-GRPIX-CNT)
035400             MOVE GRP-ID          TO WK-T-GRPIX-GRP-ID(WK-N-GRPIX-CNT)
035500             IF  GRP-ID > WK-N-NEXT-GRP-ID
035600                 MOVE GRP-ID TO WK-N-NEXT-GRP-ID
035700             END-IF
035800         END-IF
035900     END-IF.
036000 A219-LOAD-ONE-GROUP-EX.
036100     EXIT.
036200*
036300*-----------------------------------------------------------------
036400* PROCESSES THE REQUEST RECORD CURRENTLY BUFFERED IN WK-C-TFSREQIN
036500* (READ-AHEAD PATTERN - B010 AT THE END OF THIS PARAGRAPH PRIMES
036600* THE NEXT ITERATION). COVERS BATCH FLOW STEPS 1 THRU 6.
036700*-----------------------------------------------------------------
036800 B000-PROCESS-REQUESTS.
036900     ADD 1                        TO  WK-N-CTL-READ.
037000     PERFORM E300-CURRENCY-BREAK THRU E399-CURRENCY-BREAK-EX.
037100     PERFORM C100-IDEMPOTENCY-CHECK THRU C199-IDEMPOTENCY-CHECK-EX.
037200     IF  NOT WK-C-OUTCOME-DUPLICATE
037300         PERFORM C200-BUILD-VPOST-INPUT THRU C299-BUILD-VPOST-INPUT-EX
037400         PERFORM C300-CURRENCY-BRANCH THRU C399-CURRENCY-BRANCH-EX
037500         PERFORM C500-POST-RESULT THRU C599-POST-RESULT-EX
037600     END-IF.
037700     PERFORM C900-ACCUMULATE-CONTROLS THRU C999-ACCUMULATE-CONTROLS-EX.
037800     PERFORM E200-REPORT-DETAIL-LINE THRU E299-REPORT-DETAIL-LINE-EX.
037900     PERFORM B010-READ-REQUEST THRU B019-READ-REQUEST-EX.
038000 B099-PROCESS-REQUESTS-EX.
038100     EXIT.
038200*
038300 B010-READ-REQUEST.
038400     READ TFSREQIN.
038500     IF  WK-C-EOF-STATUS
038600         MOVE "Y"                TO  WK-C-REQIN-EOF-SW
038700     ELSE
038800         IF  NOT WK-C-SUCCESSFUL
038900             DISPLAY "TRFPOST - READ ERROR - TFSREQIN"
039000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100             MOVE "Y"            TO  WK-C-REQIN-EOF-SW
039200         END-IF
039300     END-IF.
039400 B019-READ-REQUEST-EX.
039500     EXIT.
039600*
039700*-----------------------------------------------------------------
039800* BATCH FLOW STEP 1 - SKIP POSTING AND REPORT THE EXISTING RESULT
039900* IF A TXN-GROUP WITH THIS UUID IS ALREADY ON FILE
040000*-----------------------------------------------------------------
040100 C100-IDEMPOTENCY-CHECK.
040200     MOVE SPACE                  TO  WK-C-OUTCOME-CD.
040300     MOVE SPACES                 TO  WK-C-REJECT-REASON.
040400     MOVE ZERO                   TO  WK-N-LEGS-POSTED.
040500     MOVE ZERO                   TO  WK-N-LEGBUF-CNT.
040600     MOVE "N"                    TO  WK-C-GRPIX-FOUND.
040700     SET WK-X-GRPIX-IDX TO 1.
040800     SEARCH WK-T-GRPIX-ENTRY
040900         AT END
041000             CONTINUE
041100         WHEN WK-T-GRPIX-UUID(WK-X-GRPIX-IDX) = REQ-TXN-UUID
041200             MOVE "Y"             TO  WK-C-GRPIX-FOUND
041300     END-SEARCH.
041400     IF  WK-C-GRPIX-WAS-FOUND
041500         MOVE "U"                 TO  WK-C-OUTCOME-CD
041600     END-IF.
041700 C199-IDEMPOTENCY-CHECK-EX.
041800     EXIT.
041900*
042000*-----------------------------------------------------------------
042100* COPIES THE CURRENT REQUEST INTO THE TRFV* LINKAGE AREA AND
042200* ASSIGNS THE NEW GROUP ITS SURROGATE ID BEFORE THE PROCESSOR IS
042300* CALLED, SINCE D000-POST-LEG-PAIR STAMPS GRP-ID ONTO EVERY LEG
042400* IT BUILDS
042500*-----------------------------------------------------------------
042600 C200-BUILD-VPOST-INPUT.
042700     ADD 1                        TO  WK-N-NEXT-GRP-ID.
042800     MOVE WK-N-NEXT-GRP-ID        TO  WK-C-VPOST-I-GRP-ID.
042900     MOVE REQ-TXN-UUID            TO  WK-C-VPOST-I-GRP-UUID.
043000     MOVE REQ-TYPE                TO  WK-C-VPOST-I-TYPE.
043100     MOVE REQ-PAYER-ACCT-NUMBER   TO  WK-C-VPOST-I-PAYER-ACNO.
043200     MOVE REQ-RECEIVER-ACCT-NUMBER TO WK-C-VPOST-I-RECVR-ACNO.
043300     MOVE REQ-AMOUNT              TO  WK-C-VPOST-I-AMOUNT.
043400     MOVE REQ-CURRENCY            TO  WK-C-VPOST-I-CURRENCY.
043500     MOVE REQ-FX-RATE             TO  WK-C-VPOST-I-FXRATE.
043600     MOVE REQ-COMMENT             TO  WK-C-VPOST-I-COMMENT.
043700     MOVE WK-C-RUNDTE             TO  WK-C-VPOST-I-CREATDTE.
043800     MOVE SPACES                  TO  WK-C-VPOST-OUTPUT.
043900 C299-BUILD-VPOST-INPUT-EX.
044000     EXIT.
044100*
044200*-----------------------------------------------------------------
044300* BATCH FLOW STEP 3 - DISPATCHES TO THE PROCESSOR SUBPROGRAM FOR
044400* THE REQUEST TYPE. EACH PROCESSOR OWNS ITS OWN SAME/CROSS
044500* CURRENCY BRANCH, FUNDS CHECK (STEP 4) AND POSTING (STEP 5).
044600*-----------------------------------------------------------------
044700 C300-CURRENCY-BRANCH.
044800     EVALUATE TRUE
044900         WHEN REQ-TYPE-DEPOSIT
045000             CALL "TRFVDEP" USING WK-C-TRFCWA WK-C-VPOST-RECORD
045100         WHEN REQ-TYPE-WITHDRAWAL
045200             CALL "TRFVWTH" USING WK-C-TRFCWA WK-C-VPOST-RECORD
045300         WHEN REQ-TYPE-TRANSFER
045400             CALL "TRFVXFR" USING WK-C-TRFCWA WK-C-VPOST-RECORD
045500         WHEN REQ-TYPE-INTER-TRANSFER
045600             CALL "TRFVITX" USING WK-C-TRFCWA WK-C-VPOST-RECORD
045700         WHEN OTHER
045800             MOVE "R"             TO  WK-C-OUTCOME-CD
045900             MOVE "UNKNOWN REQUEST TYPE" TO WK-C-REJECT-REASON
046000     END-EVALUATE.
046100 C399-CURRENCY-BRANCH-EX.
046200     EXIT.
046300*
046400*-----------------------------------------------------------------
046500* BATCH FLOW STEP 5/7 - IF THE PROCESSOR POSTED THE REQUEST,
046600* APPEND THE NEW TXN-GROUP AND ITS LEG BUFFER TO FILE AND INDEX
046700* THE GROUP SO A REPEAT OF THE SAME UUID LATER IN THIS SAME RUN
046800* IS ALSO CAUGHT AS A DUPLICATE.
046900*-----------------------------------------------------------------
047000 C500-POST-RESULT.
047100     IF  WK-C-OUTCOME-POSTED
047200         PERFORM C600-WRITE-GROUP-RECORD THRU C699-WRITE-GROUP-RECORD-EX
047300         PERFORM C700-WRITE-LEG-RECORDS THRU C799-WRITE-LEG-RECORDS-EX
047400         PERFORM C800-INDEX-NEW-GROUP THRU C899-INDEX-NEW-GROUP-EX
047500         ADD REQ-AMOUNT           TO  WK-N-CTL-CCY-AMT
047600         ADD 1                    TO  WK-N-CTL-CCY-CNT
047700     END-IF.
047800 C599-POST-RESULT-EX.
047900     EXIT.
048000*
048100 C600-WRITE-GROUP-RECORD.
048200     INITIALIZE WK-C-TFSTXGRP.
048300     MOVE WK-N-NEXT-GRP-ID        TO  GRP-ID.
048400     MOVE REQ-TXN-UUID            TO  GRP-UUID.
048500     MOVE REQ-AMOUNT              TO  GRP-AMOUNT.
048600     MOVE REQ-CURRENCY            TO  GRP-CURRENCY.
048700     MOVE REQ-TYPE                TO  GRP-TYPE.
048800     MOVE REQ-PAYER-ACCT-NUMBER   TO  GRP-PAYER-ACCT-NUMBER.
048900     MOVE REQ-RECEIVER-ACCT-NUMBER TO GRP-RECEIVER-ACCT-NUMBER.
049000     MOVE REQ-COMMENT             TO  GRP-COMMENT.
049100     MOVE WK-C-RUNDTE             TO  GRP-CREATED-DATE.
049200     WRITE WK-C-TFSTXGRP.
049300     IF  NOT WK-C-SUCCESSFUL
049400         DISPLAY "TRFPOST - WRITE ERROR - TFSTXGRP"
049500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049600     END-IF.
049700 C699-WRITE-GROUP-RECORD-EX.
049800     EXIT.
049900*
050000 C700-WRITE-LEG-RECORDS.
050100     PERFORM C710-WRITE-ONE-LEG THRU C719-WRITE-ONE-LEG-EX
050200        VARYING WK-N-LEG-IDX FROM 1 BY 1
050300        UNTIL WK-N-LEG-IDX > WK-N-LEGBUF-CNT.
050400 C799-WRITE-LEG-RECORDS-EX.
050500     EXIT.
050600*
050700 C710-WRITE-ONE-LEG.
050800     INITIALIZE WK-C-TFSTXLEG.
050900     MOVE WK-T-LEGBUF-TXN-ID(WK-N-LEG-IDX)     TO  TXN-ID.
051000     MOVE WK-T-LEGBUF-ACCT-ID(WK-N-LEG-IDX)    TO  TXN-ACCT-ID.
051100     MOVE WK-T-LEGBUF-GROUP-ID(WK-N-LEG-IDX)   TO  TXN-GROUP-ID.
051200     MOVE WK-T-LEGBUF-AMOUNT(WK-N-LEG-IDX)     TO  TXN-AMOUNT.
051300     MOVE "S"                     TO  TXN-STATUS.
051400     MOVE WK-T-LEGBUF-LINK-ID(WK-N-LEG-IDX)    TO  TXN-LINKING-ID.
051500     MOVE WK-T-LEGBUF-SPEND-TYPE(WK-N-LEG-IDX) TO  TXN-SPENDING-TYPE.
051600     MOVE WK-T-LEGBUF-DETAILS(WK-N-LEG-IDX)    TO  TXN-DETAILS.
051700     MOVE WK-T-LEGBUF-CREATDTE(WK-N-LEG-IDX)   TO  TXN-CREATED-DATE.
051800     WRITE WK-C-TFSTXLEG.
051900     IF  NOT WK-C-SUCCESSFUL
052000         DISPLAY "TRFPOST - WRITE ERROR - TFSTXLEG"
052100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052200     END-IF.
052300 C719-WRITE-ONE-LEG-EX.
052400     EXIT.
052500*
052600 C800-INDEX-NEW-GROUP.
052700     ADD 1                        TO  WK-N-GRPIX-CNT.
052800     MOVE REQ-TXN-UUID            TO  WK-T-GRPIX-UUID(WK-N-GRPIX-CNT).
052900     MOVE WK-N-NEXT-GRP-ID        TO  WK-T-GRPIX-GRP-ID(WK-N-GRPIX-CNT).
053000 C899-INDEX-NEW-GROUP-EX.
053100     EXIT.
053200*
053300*-----------------------------------------------------------------
053400* BATCH FLOW STEP 6 - CONTROL TOTALS
053500*-----------------------------------------------------------------
053600 C900-ACCUMULATE-CONTROLS.
053700     EVALUATE TRUE
053800         WHEN WK-C-OUTCOME-POSTED
053900             ADD 1                TO  WK-N-CTL-POSTED
054000         WHEN WK-C-OUTCOME-REJECTED
054100             ADD 1                TO  WK-N-CTL-REJECTED
054200             IF  WK-C-REJECT-REASON = "UNKNOWN ACCOUNT"
054300                 ADD 1            TO  WK-N-CTL-REJ-UNKNACCT
054400             END-IF
054500             IF  WK-C-REJECT-REASON = "INSUFFICIENT FUNDS"
054600                 ADD 1            TO  WK-N-CTL-REJ-NSF
054700             END-IF
054800         WHEN WK-C-OUTCOME-DUPLICATE
054900             ADD 1                TO  WK-N-CTL-DUPLICATE
055000     END-EVALUATE.
055100 C999-ACCUMULATE-CONTROLS-EX.
055200     EXIT.
055300*
055400*-----------------------------------------------------------------
055500 E100-REPORT-HEADER.
055600*-----------------------------------------------------------------
055700     MOVE SPACES                  TO  WK-C-RPT-HDR-LINE.
055800     MOVE "LEDGER POSTING BATCH - POSTING REPORT" TO HDR-TITLE.
055900     MOVE "RUN DATE: "            TO  HDR-LIT-DATE.
056000     MOVE WK-C-RUNDTE             TO  HDR-RUNDTE.
056100     WRITE WK-C-RPTREC FROM WK-C-RPT-HDR-LINE.
056200     MOVE SPACES                  TO  WK-C-RPTREC.
056300     WRITE WK-C-RPTREC.
056400 E199-REPORT-HEADER-EX.
056500     EXIT.
056600*
056700*-----------------------------------------------------------------
056800 E200-REPORT-DETAIL-LINE.
056900*-----------------------------------------------------------------
057000     MOVE SPACES                  TO  WK-C-RPT-DET-LINE.
057100     MOVE REQ-TXN-UUID            TO  DET-UUID.
057200     MOVE REQ-TYPE                TO  DET-TYPE.
057300     MOVE REQ-PAYER-ACCT-NUMBER   TO  DET-PAYER.
057400     MOVE REQ-RECEIVER-ACCT-NUMBER TO DET-RECVR.
057500     MOVE REQ-AMOUNT              TO  DET-AMOUNT.
057600     MOVE REQ-CURRENCY            TO  DET-CCY.
057700     EVALUATE TRUE
057800         WHEN WK-C-OUTCOME-POSTED
057900             MOVE "POSTED"        TO  DET-OUTCOME
058000         WHEN WK-C-OUTCOME-REJECTED
058100             STRING "REJECTED: " WK-C-REJECT-REASON
058200                 DELIMITED BY SIZE INTO DET-OUTCOME
058300         WHEN WK-C-OUTCOME-DUPLICATE
058400             MOVE "DUPLICATE-SKIPPED" TO DET-OUTCOME
058500         WHEN OTHER
058600             MOVE "UNKNOWN OUTCOME"   TO DET-OUTCOME
058700     END-EVALUATE.
058800     WRITE WK-C-RPTREC FROM WK-C-RPT-DET-LINE.
058900 E299-REPORT-DETAIL-LINE-EX.
059000     EXIT.
059100*
059200*-----------------------------------------------------------------
059300* CONTROL BREAK ON GRP-CURRENCY (HERE, THE CURRENCY OF THE
059400* REQUEST ABOUT TO BE PROCESSED) - PRINTS THE PRIOR CURRENCY'S
059500* SUBTOTAL THE MOMENT THE CURRENCY CHANGES
059600*-----------------------------------------------------------------
059700 E300-CURRENCY-BREAK.
059800     IF  WK-C-BRK-FIRST-TIME
059900         MOVE "N"                 TO  WK-C-BRK-FIRST-SW
060000         MOVE REQ-CURRENCY        TO  WK-C-CTL-CCY
060100     ELSE
060200         IF  REQ-CURRENCY NOT = WK-C-CTL-CCY
060300             PERFORM E310-PRINT-BREAK-LINE THRU E319-PRINT-BREAK-LINE-EX
060400             MOVE ZERO            TO  WK-N-CTL-CCY-AMT
060500             MOVE ZERO            TO  WK-N-CTL-CCY-CNT
060600             MOVE REQ-CURRENCY    TO  WK-C-CTL-CCY
060700         END-IF
060800     END-IF.
060900 E399-CURRENCY-BREAK-EX.
061000     EXIT.
061100*
061200 E310-PRINT-BREAK-LINE.
061300     MOVE SPACES                  TO  WK-C-RPT-BRK-LINE.
061400     MOVE "CURRENCY SUBTOTAL -"   TO  BRK-LIT.
061500     MOVE WK-C-CTL-CCY            TO  BRK-CCY.
061600     MOVE WK-N-CTL-CCY-CNT        TO  BRK-CNT.
061700     MOVE WK-N-CTL-CCY-AMT        TO  BRK-AMT.
061800     WRITE WK-C-RPTREC FROM WK-C-RPT-BRK-LINE.
061900 E319-PRINT-BREAK-LINE-EX.
062000     EXIT.
062100*
062200*-----------------------------------------------------------------
062300* FINAL TOTALS - NOTE PER SPEC THAT AMOUNTS ARE NOT GRAND-TOTALLED
062400* ACROSS CURRENCIES (SEE THE PER-CURRENCY SUBTOTALS ABOVE); ONLY
062500* REQUEST COUNTS ARE GRAND-TOTALLED, AND WK-N-CTL-POSTED ALREADY
062600* IS THAT GRAND TOTAL SINCE IT IS ACCUMULATED ACROSS EVERY
062700* CURRENCY GROUP IN THE RUN.
062800*-----------------------------------------------------------------
062900 E900-REPORT-TOTALS.
063000     IF  NOT WK-C-BRK-FIRST-TIME
063100         PERFORM E310-PRINT-BREAK-LINE THRU E319-PRINT-BREAK-LINE-EX
063200     END-IF.
063300     MOVE SPACES                  TO  WK-C-RPTREC.
063400     WRITE WK-C-RPTREC.
063500     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
063600     MOVE "REQUESTS READ"         TO  TOT-LABEL.
063700     MOVE WK-N-CTL-READ           TO  TOT-VALUE.
063800     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
063900     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
064000     MOVE "REQUESTS POSTED (GRAND TOTAL)" TO TOT-LABEL.
064100     MOVE WK-N-CTL-POSTED         TO  TOT-VALUE.
064200     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
064300     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
064400     MOVE "REQUESTS REJECTED"     TO  TOT-LABEL.
064500     MOVE WK-N-CTL-REJECTED       TO  TOT-VALUE.
064600     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
064700     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
064800     MOVE "  - UNKNOWN ACCOUNT"   TO  TOT-LABEL.
064900     MOVE WK-N-CTL-REJ-UNKNACCT   TO  TOT-VALUE.
065000     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
065100     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
065200     MOVE "  - INSUFFICIENT FUNDS" TO TOT-LABEL.
065300     MOVE WK-N-CTL-REJ-NSF        TO  TOT-VALUE.
065400     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
065500     MOVE SPACES                  TO  WK-C-RPT-TOT-LINE.
065600     MOVE "REQUESTS DUPLICATE-SKIPPED" TO TOT-LABEL.
065700     MOVE WK-N-CTL-DUPLICATE      TO  TOT-VALUE.
065800     WRITE WK-C-RPTREC FROM WK-C-RPT-TOT-LINE.
065900 E999-REPORT-TOTALS-EX.
066000     EXIT.
066100*
066200*-----------------------------------------------------------------
066300 Z000-END-PROGRAM-ROUTINE.
066400*-----------------------------------------------------------------
066500     PERFORM E900-REPORT-TOTALS THRU E999-REPORT-TOTALS-EX.
066600     CLOSE TFSREQIN.
066700     IF  NOT WK-C-SUCCESSFUL
066800         DISPLAY "TRFPOST - CLOSE FILE ERROR - TFSREQIN"
066900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067000     END-IF.
067100     CLOSE TFSTXGRP.
067200     IF  NOT WK-C-SUCCESSFUL
067300         DISPLAY "TRFPOST - CLOSE FILE ERROR - TFSTXGRP"
067400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067500     END-IF.
067600     CLOSE TFSTXLEG.
067700     IF  NOT WK-C-SUCCESSFUL
067800         DISPLAY "TRFPOST - CLOSE FILE ERROR - TFSTXLEG"
067900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068000     END-IF.
068100     CLOSE TFSPSTRP.
068200     IF  NOT WK-C-SUCCESSFUL
068300         DISPLAY "TRFPOST - CLOSE FILE ERROR - TFSPSTRP"
068400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068500     END-IF.
068600     PERFORM Z100-REWRITE-ACCOUNTS THRU Z199-REWRITE-ACCOUNTS-EX.
068700     DISPLAY "TRFPOST - READ "    WK-N-CTL-READ
068800         " POSTED "               WK-N-CTL-POSTED
068900         " REJECTED "             WK-N-CTL-REJECTED
069000         " DUPLICATE "            WK-N-CTL-DUPLICATE.
069100 Z999-END-PROGRAM-ROUTINE-EX.
069200     EXIT.
069300*
069400*-----------------------------------------------------------------
069500* BATCH FLOW STEP 7 - REWRITES THE WHOLE ACCOUNT MASTER FROM THE
069600* IN-MEMORY TABLE, WHICH CARRIES EVERY BALANCE UPDATE POSTED BY
069700* THE PROCESSOR SUBPROGRAMS DURING THE RUN
069800*-----------------------------------------------------------------
069900 Z100-REWRITE-ACCOUNTS.
070000     OPEN OUTPUT TFSACMST.
070100     IF  NOT WK-C-SUCCESSFUL
070200         DISPLAY "TRFPOST - OPEN FILE ERROR - TFSACMST (REWRITE)"
070300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
070400         GO TO Z199-REWRITE-ACCOUNTS-EX
070500     END-IF.
070600     PERFORM Z110-WRITE-ONE-ACCOUNT THRU Z119-WRITE-ONE-ACCOUNT-EX
070700        VARYING WK-N-OUT-IDX FROM 1 BY 1
070800        UNTIL WK-N-OUT-IDX > WK-N-ACMST-CNT.
070900     CLOSE TFSACMST.
071000     IF  NOT WK-C-SUCCESSFUL
071100         DISPLAY "TRFPOST - CLOSE FILE ERROR - TFSACMST (REWRITE)"
071200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
071300     END-IF.
071400 Z199-REWRITE-ACCOUNTS-EX.
071500     EXIT.
071600*
071700 Z110-WRITE-ONE-ACCOUNT.
071800     INITIALIZE WK-C-TFSACMST.
071900     MOVE WK-T-ACMST-ID(WK-N-OUT-IDX)        TO  ACMST-ID.
072000     MOVE WK-T-ACMST-OWNER-ID(WK-N-OUT-IDX)   TO  ACMST-OWNER-ID.
072100     MOVE WK-T-ACMST-NUMBER(WK-N-OUT-IDX)     TO  ACMST-NUMBER.
072200     MOVE WK-T-ACMST-BALANCE(WK-N-OUT-IDX)    TO  ACMST-BALANCE.
072300     MOVE WK-T-ACMST-CURRENCY(WK-N-OUT-IDX)   TO  ACMST-CURRENCY.
072400     MOVE WK-T-ACMST-DISPNAME(WK-N-OUT-IDX)   TO  ACMST-DISPNAME.
072500     MOVE WK-T-ACMST-LASTTXNID(WK-N-OUT-IDX)  TO  ACMST-LASTTXNID.
072600     MOVE WK-T-ACMST-TYPE(WK-N-OUT-IDX)       TO  ACMST-TYPE.
072700     MOVE WK-T-ACMST-CREATDTE(WK-N-OUT-IDX)   TO  ACMST-CREATDTE.
072800     MOVE WK-T-ACMST-DELFLG(WK-N-OUT-IDX)     TO  ACMST-DELFLG.
072900     WRITE WK-C-TFSACMST.
073000     IF  NOT WK-C-SUCCESSFUL
073100         DISPLAY "TRFPOST - WRITE ERROR - TFSACMST (REWRITE)"
073200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073300     END-IF.
073400 Z119-WRITE-ONE-ACCOUNT-EX.
073500     EXIT.
073600*
073700 Y900-ABNORMAL-TERMINATION.
073800     SET UPSI-SWITCH-0 TO ON.
073900     DISPLAY "TRFPOST - ABNORMAL TERMINATION - SEE MESSAGES ABOVE".
074000     GOBACK.
074100*
074200******************************************************************
074300*************** END OF PROGRAM SOURCE - TRFPOST *****************
074400******************************************************************
