000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXACNO.
000500 AUTHOR.         ACNRAR.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE ASSIGNS THE NEXT SURROGATE ACCOUNT
001200*               ID AND EXTERNAL ACCOUNT NUMBER WHEN A NEW
001300*               ORG/CORRESPONDENT ACCOUNT IS SEEDED. ONE SHARED
001400*               COUNTER IS USED REGARDLESS OF ACCOUNT TYPE - THE
001500*               NUMBER STARTS AT A FIXED BASE VALUE AND STEPS BY
001600*               13 FOR EACH ACCOUNT CREATED IN THE RUN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG     DEV     DATE        DESCRIPTION
002200*----------------------------------------------------------------
002300* LG1AR1  ACNRAR  14/03/1992 - LEDGER POSTING ENGINE REL 1
002400*                 - INITIAL VERSION.
002500* LG1AY2K TMPYYK  21/11/1998 - Y2K REMEDIATION PROJECT
002600*                 - WIDENED WK-N-VACNO-YY TO A 4-DIGIT CENTURY
002700*                   WINDOW, NO FUNCTIONAL CHANGE TO THE COUNTER.
002800* LG1AR6  ACNYSH  09/06/2023 - E-REQUEST 61205
002900*                 - RAISED THE GENERATOR BASE VALUE SO NEWLY
003000*                   SEEDED NUMBERS DO NOT COLLIDE WITH LEGACY
003100*                   ACCOUNT NUMBERS CARRIED OVER FROM THE OLD
003200*                   LEDGER.
003300*----------------------------------------------------------------
003400*
003500       EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
005500     "** PROGRAM TRFXACNO  **".
005600 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
005700     05  WK-C-PGMID-TAG          PIC X(11).
005800     05  WK-C-PGMID-NAME         PIC X(13).
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-WORK-AREA.
006200     05  WK-N-VACNO-CTR          PIC 9(18) COMP-3 VALUE
006300         900000000000000013.
006400*                        NEXT ACCOUNT NUMBER TO BE ASSIGNED
006500     05  WK-N-VACNO-STEP         PIC 9(02) COMP-3 VALUE 13.
006600*                        FIXED INCREMENT PER ACCOUNT CREATED
006700     05  WK-N-VACNO-SEQ          PIC 9(09) COMP-3 VALUE ZERO.
006800*                        SURROGATE ID - ALSO STEPS BY ONE
006900     05  WK-D-VACNO-CTR          PIC 9(18).
007000     05  WK-C-WORK-FILLER        PIC X(09).
007100*
007200 01  WK-D-VACNO-CTR-SEG REDEFINES WK-D-VACNO-CTR.
007300*                        SEGMENTED VIEW USED WHEN TRACING A
007400*                        GENERATED NUMBER BACK TO A BANK/BRANCH
007500*                        BLOCK DURING RECONCILIATION
007600     05  WK-D-VACNO-BANKCD       PIC 9(03).
007700     05  WK-D-VACNO-BRANCH       PIC 9(05).
007800     05  WK-D-VACNO-SERIAL       PIC 9(10).
007900*
008000 01  WK-D-RUNDTE                 PIC 9(08) VALUE ZERO.
008100 01  WK-D-RUNDTE-R REDEFINES WK-D-RUNDTE.
008200*                        CENTURY-WIDENED PER LG1AY2K - CARRIED
008300*                        FORWARD IN CASE A FUTURE RELEASE STAMPS
008400*                        THE RUN DATE ONTO THE GENERATED NUMBER
008500     05  WK-D-RUNDTE-CC          PIC 9(02).
008600     05  WK-D-RUNDTE-YY          PIC 9(02).
008700     05  WK-D-RUNDTE-MM          PIC 9(02).
008800     05  WK-D-RUNDTE-DD          PIC 9(02).
008900*
009000 77  WK-N-FIRST-CALL             PIC X(01) VALUE "Y".
009100*
009200****************
009300 LINKAGE SECTION.
009400****************
009500     COPY VACNO.
009600*
009700       EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-VACNO.
010000********************************************
010100 MAIN-MODULE.
010200     IF  WK-N-FIRST-CALL = "Y"
010300         MOVE "N"                TO  WK-N-FIRST-CALL
010400     ELSE
010500         ADD WK-N-VACNO-STEP     TO  WK-N-VACNO-CTR
010600         ADD 1                   TO  WK-N-VACNO-SEQ
010700     END-IF.
010800     IF  WK-N-VACNO-SEQ = ZERO
010900         ADD 1                   TO  WK-N-VACNO-SEQ
011000     END-IF.
011100*
011200     MOVE WK-N-VACNO-CTR         TO  WK-D-VACNO-CTR.
011300     MOVE WK-D-VACNO-CTR         TO  WK-C-VACNO-NEW-NUMBER.
011400     MOVE WK-N-VACNO-SEQ         TO  WK-C-VACNO-NEW-ID.
011500*
011600     GOBACK.
011700*
011800******************************************************************
011900*************** END OF PROGRAM SOURCE - TRFXACNO ***************
012000******************************************************************
