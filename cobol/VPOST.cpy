000100*****************************************************************
000200* VPOST.cpybk                                                   *
000300*****************************************************************
000400* LINKAGE PARAMETER AREA SHARED BY TRFVDEP/TRFVWTH/TRFVXFR/     *
000500* TRFVITX.  TRFPOST MOVES THE CURRENT REQUEST INTO THE INPUT    *
000600* GROUP BEFORE EACH CALL AND READS THE OUTCOME BACK FROM THE    *
000700* OUTPUT GROUP - SAME INPUT/OUTPUT SHAPE AS THE SHOP'S OLDER    *
000800* VBAC/VTAG57/CUYP LINKAGE AREAS.                                *
000900*****************************************************************
001000*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV     DATE        DESCRIPTION
001400*-----------------------------------------------------------------
001500* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001600*                 - INITIAL VERSION                            *
001700*-----------------------------------------------------------------
001800*
001900     01  WK-C-VPOST-RECORD.
002000         05  WK-C-VPOST-INPUT.
002100             10  WK-C-VPOST-I-GRP-ID      PIC 9(09).
002200             10  WK-C-VPOST-I-GRP-UUID    PIC X(36).
002300             10  WK-C-VPOST-I-TYPE        PIC X(01).
002400             10  WK-C-VPOST-I-PAYER-ACNO  PIC X(20).
002500             10  WK-C-VPOST-I-RECVR-ACNO  PIC X(20).
002600             10  WK-C-VPOST-I-AMOUNT      PIC S9(13)V99 COMP-3.
002700             10  WK-C-VPOST-I-CURRENCY    PIC X(03).
002800             10  WK-C-VPOST-I-FXRATE      PIC S9(05)V9(06)
002900                                           COMP-3.
003000             10  WK-C-VPOST-I-COMMENT     PIC X(256).
003100             10  WK-C-VPOST-I-CREATDTE    PIC 9(08).
003200             10  WK-C-VPOST-I-FILLER      PIC X(05).
003300         05  WK-C-VPOST-OUTPUT.
003400             10  WK-C-VPOST-O-OUTCOME-CD  PIC X(01).
003500                 88  WK-C-VPOST-O-POSTED         VALUE "P".
003600                 88  WK-C-VPOST-O-REJECTED       VALUE "R".
003700             10  WK-C-VPOST-O-REJ-REASON  PIC X(30).
003800             10  WK-C-VPOST-O-LEGS-CNT    PIC 9(02).
003900             10  WK-C-VPOST-O-FILLER      PIC X(09).
