000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVXFR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   25 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A DOMESTIC
001200*               TRANSFER REQUEST - BOTH THE PAYER AND RECEIVER
001300*               ARE ACCOUNTS AT THIS BANK. COVERS THE SAME
001400*               CURRENCY CASE (ONE LINKED PAIR) AND THE CROSS
001500*               CURRENCY CASE (FOUR LINKED PAIRS - TRANSFER,
001600*               EXCHANGE_FEE, EXCHANGE, TRANSFER).
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG     DEV     DATE        DESCRIPTION
002200*----------------------------------------------------------------
002300* LG1AR1  ACNRAR  25/03/1992 - LEDGER POSTING ENGINE REL 1
002400*                 - INITIAL VERSION, ADAPTED FROM TRFVBAC'S
002500*                   CALLED-ROUTINE SHAPE FOR THE NEW POSTING
002600*                   ENGINE.
002700* LG1AY2K TMPYYK  02/12/1998 - Y2K REMEDIATION PROJECT
002800*                 - NO DATE ARITHMETIC IN THIS ROUTINE - DATES
002900*                   ARE STAMPED BY TRFPOST AND CARRIED THROUGH
003000*                   AS-IS. REVIEWED AND SIGNED OFF.
003100* LG1AR9  ACNYSH  30/08/2023 - E-REQUEST 62277
003200*                 - CONFIRMED THE CROSS-CURRENCY FUNDS CHECK USES
003300*                   THE RAW REQUEST AMOUNT, NOT THE CONVERTED
003400*                   DEPOSIT-AMOUNT - BY DESIGN, MATCHES THE
003500*                   UPSTREAM RULES ENGINE.
003600*----------------------------------------------------------------
003700*
003800       EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
005800     "** PROGRAM TRFVXFR   **".
005900 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
006000     05  WK-C-PGMID-TAG          PIC X(11).
006100     05  WK-C-PGMID-NAME         PIC X(13).
006200*
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01  WK-C-WORK-AREA.
006500     05  WK-W-FIND-NUMBER        PIC X(20).
006600     05  WK-W-FOUND-IDX          PIC 9(04) COMP-3 VALUE ZERO.
006700     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
006800         88  WK-C-FOUND-SW-YES         VALUE "Y".
006900     05  WK-W-ORG-TYPE           PIC X(01).
007000     05  WK-W-ORG-CCY            PIC X(03).
007100     05  WK-W-PAYER-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007200     05  WK-W-RECVR-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007300     05  WK-W-BASE1-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007400     05  WK-W-BASE2-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007500     05  WK-W-FEE1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
007600     05  WK-W-FEE                PIC S9(13)V99 COMP-3 VALUE ZERO.
007700     05  WK-W-RATE               PIC S9(05)V9(06) COMP-3
007800                                 VALUE ZERO.
007900     05  WK-W-NET-AMT            PIC S9(13)V99 COMP-3 VALUE ZERO.
008000     05  WK-W-DEPOSIT-AMT        PIC S9(13)V99 COMP-3 VALUE ZERO.
008100     05  WK-W-LEG1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008200     05  WK-W-LEG1-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008300     05  WK-W-LEG2-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008400     05  WK-W-LEG2-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008500     05  WK-W-LEG1-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008600     05  WK-W-LEG2-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
008700     05  WK-W-SPEND-TYPE         PIC X(01).
008800     05  WK-W-DETAILS            PIC X(60).
008850     05  WK-C-WORK-FILLER        PIC X(10).
008900 01  WK-W-DETAILS-R REDEFINES WK-W-DETAILS.
009000     05  WK-W-DETAILS-NARR       PIC X(45).
009100     05  WK-W-DETAILS-REF        PIC X(15).
009200 01  WK-W-FIND-NUMBER-R REDEFINES WK-W-FIND-NUMBER.
009300     05  WK-W-FIND-ROUTE         PIC X(05).
009400     05  WK-W-FIND-SUFFIX        PIC X(15).
009500*
009700     COPY VFEE.
009800*
009900****************
010000 LINKAGE SECTION.
010100****************
010300     COPY TRFCWA.
010500     COPY VPOST.
010600*
010700       EJECT
010800*********************************************************
010900 PROCEDURE DIVISION USING WK-C-TRFCWA WK-C-VPOST-RECORD.
011000*********************************************************
011100 MAIN-MODULE.
011200     PERFORM A000-VALIDATE-REQUEST
011300        THRU A099-VALIDATE-REQUEST-EX.
011400     IF  WK-C-OUTCOME-CD = SPACE
011500         IF  WK-C-VPOST-I-CURRENCY =
011600                 WK-T-ACMST-CURRENCY(WK-W-RECVR-IDX)
011700             PERFORM C100-SAME-CCY THRU C199-SAME-CCY-EX
011800         ELSE
011900             PERFORM C200-XCCY    THRU C299-XCCY-EX
012000         END-IF
012100     END-IF.
012200     MOVE WK-C-OUTCOME-CD        TO  WK-C-VPOST-O-OUTCOME-CD.
012300     MOVE WK-C-REJECT-REASON     TO  WK-C-VPOST-O-REJ-REASON.
012400     MOVE WK-N-LEGS-POSTED       TO  WK-C-VPOST-O-LEGS-CNT.
012500     GOBACK.
012600*
012700*-----------------------------------------------------------------
012800* VALIDATES THE TRANSFER REQUEST - LOOKS UP BOTH THE PAYER AND
012900* RECEIVER ACCOUNT NUMBERS ON THE REQUEST. UNLIKE THE
013000* INTERNATIONAL-TRANSFER CASE, A DOMESTIC TRANSFER'S CURRENCY
013100* BRANCH IS DECIDED AGAINST THE REQUEST CURRENCY VS THE RECEIVER'S
013200* OWN ACCOUNT CURRENCY
013300*-----------------------------------------------------------------
013400 A000-VALIDATE-REQUEST.
013500     MOVE SPACE                  TO  WK-C-OUTCOME-CD.
013600     MOVE SPACES                 TO  WK-C-REJECT-REASON.
013700     MOVE ZERO                   TO  WK-N-LEGS-POSTED.
013800     MOVE ZERO                   TO  WK-N-LEGBUF-CNT.
013900     MOVE WK-C-VPOST-I-PAYER-ACNO TO WK-W-FIND-NUMBER.
014000     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
014100     IF  NOT WK-C-FOUND-SW-YES
014200         MOVE "R"                TO  WK-C-OUTCOME-CD
014300         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
014400         GO TO A099-VALIDATE-REQUEST-EX
014500     END-IF.
014600     MOVE WK-W-FOUND-IDX          TO  WK-W-PAYER-IDX.
014700     MOVE WK-C-VPOST-I-RECVR-ACNO TO WK-W-FIND-NUMBER.
014800     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
014900     IF  NOT WK-C-FOUND-SW-YES
015000         MOVE "R"                TO  WK-C-OUTCOME-CD
015100         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
015200         GO TO A099-VALIDATE-REQUEST-EX
015300     END-IF.
015400     MOVE WK-W-FOUND-IDX          TO  WK-W-RECVR-IDX.
015500     IF  WK-T-ACMST-BALANCE(WK-W-PAYER-IDX) < WK-C-VPOST-I-AMOUNT
015600         MOVE "R"                 TO  WK-C-OUTCOME-CD
015700         MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
015800         GO TO A099-VALIDATE-REQUEST-EX
015900     END-IF.
016000 A099-VALIDATE-REQUEST-EX.
016100     EXIT.
016200*
016300*-----------------------------------------------------------------
016400* SAME CURRENCY - ONE PAIR: CREDIT RECEIVER +AMOUNT / DEBIT
016500* PAYER -AMOUNT
016600*-----------------------------------------------------------------
016700 C100-SAME-CCY.
016800     MOVE WK-W-RECVR-IDX          TO  WK-W-LEG1-IDX.
016900     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-W-LEG1-AMT.
017000     MOVE WK-W-PAYER-IDX          TO  WK-W-LEG2-IDX.
017100     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
017200     MOVE "T"                     TO  WK-W-SPEND-TYPE.
017300     MOVE "TRANSFER - SAME CURRENCY" TO WK-W-DETAILS.
017400     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
017500     MOVE "P"                     TO  WK-C-OUTCOME-CD.
017600 C199-SAME-CCY-EX.
017700     EXIT.
017800*
017900*-----------------------------------------------------------------
018000* CROSS CURRENCY - FOUR PAIRS: TRANSFER, EXCHANGE_FEE, EXCHANGE,
018100* TRANSFER
018200*-----------------------------------------------------------------
018300 C200-XCCY.
018400     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
018500     MOVE "E"                     TO  WK-C-VFEE-FEETYPE.
018600     CALL "TRFXFEE" USING WK-C-VFEE.
018700     MOVE WK-C-VFEE-FEE            TO  WK-W-FEE.
018800*                       RATE FROM PAYER CURRENCY TO RECEIVER
018900*                       CURRENCY
019000     MOVE WK-C-VPOST-I-FXRATE      TO  WK-W-RATE.
019100     COMPUTE WK-W-NET-AMT = WK-C-VPOST-I-AMOUNT - WK-W-FEE.
019200     COMPUTE WK-W-DEPOSIT-AMT ROUNDED =
019300         WK-W-NET-AMT * WK-W-RATE.
019400*
019500     MOVE "B"                     TO  WK-W-ORG-TYPE.
019600     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
019700     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
019800     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE1-IDX.
019900     MOVE "F"                     TO  WK-W-ORG-TYPE.
020000     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
020100     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
020200     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE1-IDX.
020300     MOVE "B"                     TO  WK-W-ORG-TYPE.
020400     MOVE WK-T-ACMST-CURRENCY(WK-W-RECVR-IDX) TO WK-W-ORG-CCY.
020500     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
020600     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE2-IDX.
020700*
020800*                       PAIR 1 - TRANSFER
020900     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG1-IDX.
021000     MOVE WK-C-VPOST-I-AMOUNT      TO  WK-W-LEG1-AMT.
021100     MOVE WK-W-PAYER-IDX           TO  WK-W-LEG2-IDX.
021200     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
021300     MOVE "T"                      TO  WK-W-SPEND-TYPE.
021400     MOVE "TRANSFER - PAYER OUT"    TO WK-W-DETAILS.
021500     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
021600*
021700*                       PAIR 2 - EXCHANGE_FEE
021800     MOVE WK-W-FEE1-IDX            TO  WK-W-LEG1-IDX.
021900     MOVE WK-W-FEE                 TO  WK-W-LEG1-AMT.
022000     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
022100     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-FEE.
022200     MOVE "E"                      TO  WK-W-SPEND-TYPE.
022300     MOVE "TRANSFER - EXCHANGE FEE" TO WK-W-DETAILS.
022400     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
022500*
022600*                       PAIR 3 - EXCHANGE
022700     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG1-IDX.
022800     MOVE WK-W-DEPOSIT-AMT         TO  WK-W-LEG1-AMT.
022900     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
023000     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-NET-AMT.
023100     MOVE "X"                      TO  WK-W-SPEND-TYPE.
023200     MOVE "TRANSFER - EXCHANGE"     TO WK-W-DETAILS.
023300     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
023400*
023500*                       PAIR 4 - TRANSFER
023600     MOVE WK-W-RECVR-IDX           TO  WK-W-LEG1-IDX.
023700     MOVE WK-W-DEPOSIT-AMT         TO  WK-W-LEG1-AMT.
023800     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
023900     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-DEPOSIT-AMT.
024000     MOVE "T"                      TO  WK-W-SPEND-TYPE.
024100     MOVE "TRANSFER - RECEIVER IN"  TO WK-W-DETAILS.
024200     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
024300     MOVE "P"                      TO  WK-C-OUTCOME-CD.
024400 C299-XCCY-EX.
024500     EXIT.
024600*
024700*-----------------------------------------------------------------
024800* SHARED PRIMITIVE - POSTS ONE LINKED DEBIT/CREDIT PAIR. CARRIED
024900* IDENTICALLY IN TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX SO ALL FOUR
025000* PROCESSORS APPLY THE SAME SURROGATE-ID AND LEG-BUFFER RULES
025100*-----------------------------------------------------------------
025200 D000-POST-LEG-PAIR.
025300     ADD 1 TO WK-N-NEXT-TXN-ID.
025400     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG1-TXNID.
025500     ADD 1 TO WK-N-NEXT-TXN-ID.
025600     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG2-TXNID.
025700     ADD WK-W-LEG1-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG1-IDX).
025800     ADD WK-W-LEG2-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG2-IDX).
025900     MOVE WK-W-LEG1-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG1-IDX).
026000     MOVE WK-W-LEG2-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG2-IDX).
026100*
026200     ADD 1 TO WK-N-LEGBUF-CNT.
026300     MOVE WK-W-LEG1-TXNID
026400                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
026500     MOVE WK-T-ACMST-ID(WK-W-LEG1-IDX)
026600                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
026700     MOVE WK-C-VPOST-I-GRP-ID
026800                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
026900     MOVE WK-W-LEG1-AMT
027000                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
027100     MOVE WK-W-LEG2-TXNID
027200                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
027300     MOVE WK-W-SPEND-TYPE
027400                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
027500     MOVE WK-W-DETAILS
027600                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
027700     MOVE WK-C-VPOST-I-CREATDTE
027800                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
027900*
028000     ADD 1 TO WK-N-LEGBUF-CNT.
028100     MOVE WK-W-LEG2-TXNID
028200                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
028300     MOVE WK-T-ACMST-ID(WK-W-LEG2-IDX)
028400                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
028500     MOVE WK-C-VPOST-I-GRP-ID
028600                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
028700     MOVE WK-W-LEG2-AMT
028800                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
028900     MOVE WK-W-LEG1-TXNID
029000                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
029100     MOVE WK-W-SPEND-TYPE
029200                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
029300     MOVE WK-W-DETAILS
029400                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
029500     MOVE WK-C-VPOST-I-CREATDTE
029600                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
029700     ADD 2 TO WK-N-LEGS-POSTED.
029800 D099-POST-LEG-PAIR-EX.
029900     EXIT.
030000*
030100*-----------------------------------------------------------------
030200* LOOKS UP A CUSTOMER ACCOUNT BY ITS EXTERNAL NUMBER - BINARY
030300* SEARCH, TABLE IS KEPT IN ASCENDING ACMST-NUMBER ORDER BY
030400* A100-LOAD-ACCOUNT-TABLE IN TRFPOST
030500*-----------------------------------------------------------------
030600 E100-FIND-CUST-ACCT.
030700     MOVE "N"                     TO  WK-C-FOUND-SW.
030800     MOVE ZERO                    TO  WK-W-FOUND-IDX.
030900     SET WK-X-ACMST-IDX TO 1.
031000     SEARCH ALL WK-T-ACMST-ENTRY
031100         AT END
031200             CONTINUE
031300         WHEN WK-T-ACMST-NUMBER(WK-X-ACMST-IDX) = WK-W-FIND-NUMBER
031400             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
031500             MOVE "Y"             TO  WK-C-FOUND-SW
031600     END-SEARCH.
031700 E199-FIND-CUST-ACCT-EX.
031800     EXIT.
031900*
032000*-----------------------------------------------------------------
032100* LOOKS UP THE BANK'S OWN ORG ACCOUNT (BASE OR FEE) FOR A GIVEN
032200* CURRENCY - LINEAR SCAN, THERE ARE ONLY A HANDFUL OF ORG
032300* ACCOUNTS SO A SEARCH ALL BY NUMBER WOULD GAIN NOTHING HERE
032400*-----------------------------------------------------------------
032500 E200-FIND-ORG-ACCT.
032600     MOVE "N"                     TO  WK-C-FOUND-SW.
032700     MOVE ZERO                    TO  WK-W-FOUND-IDX.
032800     SET WK-X-ACMST-IDX TO 1.
032900     SEARCH WK-T-ACMST-ENTRY
033000         AT END
033100             CONTINUE
033200         WHEN WK-T-ACMST-TYPE(WK-X-ACMST-IDX) = WK-W-ORG-TYPE
033300              AND WK-T-ACMST-CURRENCY(WK-X-ACMST-IDX) = WK-W-ORG-CCY
033400             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
033500             MOVE "Y"             TO  WK-C-FOUND-SW
033600     END-SEARCH.
033700 E299-FIND-ORG-ACCT-EX.
033800     EXIT.
033900*
034000******************************************************************
034100*************** END OF PROGRAM SOURCE - TRFVXFR ****************
034200******************************************************************
