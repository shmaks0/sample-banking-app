000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXACTS.
000500 AUTHOR.         ACNRAR.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  ONE-TIME SEEDING BATCH FOR THE LEDGER ACCOUNT
001200*               MASTER. FOR EACH SUPPORTED CURRENCY, CREATES ONE
001300*               BASE ORG ACCOUNT (OPENING BALANCE 1,000,000.00)
001400*               AND ONE FEE ORG ACCOUNT (OPENING BALANCE 0.00);
001500*               FOR EACH CURRENCY x EACH CONFIGURED CORRESPONDENT
001600*               OWNER, CREATES ONE CORRESPONDENT ACCOUNT (OPENING
001700*               BALANCE 0.00). RUN ONCE, BEFORE THE MAIN POSTING
001800*               BATCH (TRFPOST) IS EVER RUN AGAINST THE MASTER.
001900*NOTE        :  RERUNNING THIS PROGRAM AGAINST A LIVE MASTER
002000*               APPENDS A SECOND SET OF ORG/CORRESPONDENT
002100*               ACCOUNTS - OPERATIONS MUST NOT SCHEDULE THIS JOB
002200*               AS PART OF THE NIGHTLY SUITE.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG     DEV     DATE        DESCRIPTION
002800*----------------------------------------------------------------
002900* LG1AR1  ACNRAR  14/03/1992 - LEDGER POSTING ENGINE REL 1
003000*                 - INITIAL VERSION.
003100* LG1AY2K TMPYYK  28/10/1998 - Y2K REMEDIATION PROJECT
003200*                 - WK-C-RUNDTE NOW ACCEPTED AS A 4-DIGIT
003300*                   CENTURY FROM DATE, NO MORE 2-DIGIT WINDOWING.
003400* LG1AR8  ACNYSH  03/07/2023 - E-REQUEST 61612
003500*                 - ADD JPY AND GBP TO THE SUPPORTED CURRENCY
003600*                   LIST AND A THIRD CORRESPONDENT OWNER.
003700*----------------------------------------------------------------
003800*
003900       EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TFSACMST ASSIGN TO DATABASE-TFSACMST
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  TFSACMST
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WK-C-TFSACMST.
006400 01  WK-C-TFSACMST.
006500     COPY TFSACMST.
006600*
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                      PIC X(24) VALUE
007100     "** PROGRAM TRFXACTS  **".
007200*
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-WORK-AREA.
007500     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
007600         88  WK-C-SUCCESSFUL           VALUE "00".
007700     05  WK-C-RUNDTE                 PIC 9(08) VALUE ZERO.
007800     05  WK-N-BASE-OPEN-BAL          PIC S9(13)V99 COMP-3
007900                                     VALUE 1000000.00.
008000     05  WK-N-ZERO-BAL               PIC S9(13)V99 COMP-3
008100                                     VALUE ZERO.
008200     05  WK-N-CCY-IDX                PIC 9(02) COMP-3 VALUE ZERO.
008300     05  WK-N-OWN-IDX                PIC 9(02) COMP-3 VALUE ZERO.
008400     05  WK-N-ACCTS-CREATED          PIC 9(05) COMP-3 VALUE ZERO.
008500     05  WK-C-WORK-FILLER            PIC X(12).
008550*
008560 01  WK-C-WORK-AREA-X REDEFINES WK-C-WORK-AREA PIC X(45).
008570*                        RAW-BYTE DUMP VIEW FOR Y900 ABEND TRACES
008600*
008700*****************************************************************
008800* SUPPORTED-CURRENCY TABLE - ONE BASE + ONE FEE ACCOUNT IS       *
008900* SEEDED PER ENTRY                                               *
008950*****************************************************************
009000 01  WK-C-CCY-LIST-DATA.
009100     05  FILLER                  PIC X(15) VALUE
009200         "SGDUSDEURGBPJPY".
009300 01  WK-T-CCY-TABLE REDEFINES WK-C-CCY-LIST-DATA.
009400     05  WK-T-CCY-CODE           PIC X(03) OCCURS 5 TIMES.
009500*
009600*****************************************************************
009700* CONFIGURED CORRESPONDENT OWNER TABLE - ONE CORRESPONDENT       *
009800* ACCOUNT IS SEEDED PER CURRENCY x OWNER PAIR, MIRRORING THE     *
009900* TAG 53/54 CORRESPONDENT ARRANGEMENTS THIS SHOP ALREADY         *
010000* MAINTAINS FOR SWIFT ROUTING                                    *
010100*****************************************************************
010200 01  WK-C-OWNER-LIST-DATA.
010300     05  FILLER                  PIC X(108) VALUE
010400         "CITIUS33CTMS                        "
010500         "HSBCSGSGXXX                          "
010600         "DEUTDEFFXXX                          ".
010700 01  WK-T-OWNER-TABLE REDEFINES WK-C-OWNER-LIST-DATA.
010800     05  WK-T-OWNER-ID           PIC X(36) OCCURS 3 TIMES.
010900*
011000 77  WK-N-CCY-MAX                PIC 9(02) VALUE 5.
011100 77  WK-N-OWN-MAX                PIC 9(02) VALUE 3.
011200*
011300****************
011400 LINKAGE SECTION.
011500****************
011600     COPY VACNO.
011800*
011900       EJECT
012000****************************************
012100 PROCEDURE DIVISION.
012200****************************************
012300 MAIN-MODULE.
012400     PERFORM A000-START-PROGRAM-ROUTINE
012500        THRU A099-START-PROGRAM-ROUTINE-EX.
012600     PERFORM B100-SEED-ORG-ACCOUNTS
012700        THRU B199-SEED-ORG-ACCOUNTS-EX
012800        VARYING WK-N-CCY-IDX FROM 1 BY 1
012900        UNTIL WK-N-CCY-IDX > WK-N-CCY-MAX.
013000     PERFORM B200-SEED-CORRESPONDENT-ACCOUNTS
013100        THRU B299-SEED-CORRESPONDENT-ACCOUNTS-EX
013200        VARYING WK-N-CCY-IDX FROM 1 BY 1
013300        UNTIL WK-N-CCY-IDX > WK-N-CCY-MAX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z999-END-PROGRAM-ROUTINE-EX.
013600     GOBACK.
013700*
013800*-----------------------------------------------------------------
013900 A000-START-PROGRAM-ROUTINE.
014000*-----------------------------------------------------------------
014100     OPEN OUTPUT TFSACMST.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "TRFXACTS - OPEN FILE ERROR - TFSACMST"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION
014600     END-IF.
014700     ACCEPT WK-C-RUNDTE FROM DATE YYYYMMDD.
014800 A099-START-PROGRAM-ROUTINE-EX.
014900     EXIT.
015000*
015100*-----------------------------------------------------------------
015200* ONE BASE + ONE FEE ACCOUNT PER SUPPORTED CURRENCY
015300*-----------------------------------------------------------------
015400 B100-SEED-ORG-ACCOUNTS.
015500     INITIALIZE WK-C-TFSACMST.
015600     MOVE "B"                     TO WK-C-VACNO-ACCT-TYPE.
015700     CALL "TRFXACNO"             USING WK-C-VACNO.
015800     MOVE WK-C-VACNO-NEW-ID       TO ACMST-ID.
015900     MOVE WK-C-VACNO-NEW-NUMBER   TO ACMST-NUMBER.
016000     MOVE SPACES                  TO ACMST-OWNER-ID.
016100     MOVE WK-N-BASE-OPEN-BAL      TO ACMST-BALANCE.
016200     MOVE WK-T-CCY-CODE(WK-N-CCY-IDX) TO ACMST-CURRENCY.
016300     STRING "BASE ORG ACCOUNT " WK-T-CCY-CODE(WK-N-CCY-IDX)
016400         DELIMITED BY SIZE INTO ACMST-DISPNAME.
016500     MOVE ZERO                    TO ACMST-LASTTXNID.
016600     MOVE "B"                     TO ACMST-TYPE.
016700     MOVE WK-C-RUNDTE             TO ACMST-CREATDTE.
016800     MOVE "N"                     TO ACMST-DELFLG.
016900     WRITE WK-C-TFSACMST.
017000     ADD 1                        TO WK-N-ACCTS-CREATED.
017100*
017200     INITIALIZE WK-C-TFSACMST.
017300     MOVE "F"                     TO WK-C-VACNO-ACCT-TYPE.
017400     CALL "TRFXACNO"             USING WK-C-VACNO.
017500     MOVE WK-C-VACNO-NEW-ID       TO ACMST-ID.
017600     MOVE WK-C-VACNO-NEW-NUMBER   TO ACMST-NUMBER.
017700     MOVE SPACES                  TO ACMST-OWNER-ID.
017800     MOVE WK-N-ZERO-BAL           TO ACMST-BALANCE.
017900     MOVE WK-T-CCY-CODE(WK-N-CCY-IDX) TO ACMST-CURRENCY.
018000     STRING "FEE ORG ACCOUNT " WK-T-CCY-CODE(WK-N-CCY-IDX)
018100         DELIMITED BY SIZE INTO ACMST-DISPNAME.
018200     MOVE ZERO                    TO ACMST-LASTTXNID.
018300     MOVE "F"                     TO ACMST-TYPE.
018400     MOVE WK-C-RUNDTE             TO ACMST-CREATDTE.
018500     MOVE "N"                     TO ACMST-DELFLG.
018600     WRITE WK-C-TFSACMST.
018700     ADD 1                        TO WK-N-ACCTS-CREATED.
018800 B199-SEED-ORG-ACCOUNTS-EX.
018900     EXIT.
019000*
019100*-----------------------------------------------------------------
019200* ONE CORRESPONDENT ACCOUNT PER CURRENCY x CORRESPONDENT OWNER
019300*-----------------------------------------------------------------
019400 B200-SEED-CORRESPONDENT-ACCOUNTS.
019500     PERFORM C100-SEED-ONE-CORRESPONDENT
019600        THRU C199-SEED-ONE-CORRESPONDENT-EX
019700        VARYING WK-N-OWN-IDX FROM 1 BY 1
019800        UNTIL WK-N-OWN-IDX > WK-N-OWN-MAX.
019900 B299-SEED-CORRESPONDENT-ACCOUNTS-EX.
020000     EXIT.
020100*
020200*-----------------------------------------------------------------
020300 C100-SEED-ONE-CORRESPONDENT.
020400*-----------------------------------------------------------------
020500     INITIALIZE WK-C-TFSACMST.
020600     MOVE "C"                     TO WK-C-VACNO-ACCT-TYPE.
020700     CALL "TRFXACNO"             USING WK-C-VACNO.
020800     MOVE WK-C-VACNO-NEW-ID       TO ACMST-ID.
020900     MOVE WK-C-VACNO-NEW-NUMBER   TO ACMST-NUMBER.
021000     MOVE WK-T-OWNER-ID(WK-N-OWN-IDX) TO ACMST-OWNER-ID.
021100     MOVE WK-N-ZERO-BAL           TO ACMST-BALANCE.
021200     MOVE WK-T-CCY-CODE(WK-N-CCY-IDX) TO ACMST-CURRENCY.
021300     STRING "CORRESPONDENT " WK-T-OWNER-ID(WK-N-OWN-IDX)(1:11)
021400         " " WK-T-CCY-CODE(WK-N-CCY-IDX)
021500         DELIMITED BY SIZE INTO ACMST-DISPNAME.
021600     MOVE ZERO                    TO ACMST-LASTTXNID.
021700     MOVE "C"                     TO ACMST-TYPE.
021800     MOVE WK-C-RUNDTE             TO ACMST-CREATDTE.
021900     MOVE "N"                     TO ACMST-DELFLG.
022000     WRITE WK-C-TFSACMST.
022100     ADD 1                        TO WK-N-ACCTS-CREATED.
022200 C199-SEED-ONE-CORRESPONDENT-EX.
022300     EXIT.
022400*
022500 Y900-ABNORMAL-TERMINATION.
022600     SET UPSI-SWITCH-0 TO ON.
022700     PERFORM Z000-END-PROGRAM-ROUTINE
022800        THRU Z999-END-PROGRAM-ROUTINE-EX.
022900     GOBACK.
023000*
023100*-----------------------------------------------------------------
023200 Z000-END-PROGRAM-ROUTINE.
023300*-----------------------------------------------------------------
023400     CLOSE TFSACMST.
023500     IF  NOT WK-C-SUCCESSFUL
023600         DISPLAY "TRFXACTS - CLOSE FILE ERROR - TFSACMST"
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800     END-IF.
023900     DISPLAY "TRFXACTS - ACCOUNTS SEEDED : " WK-N-ACCTS-CREATED.
024000 Z999-END-PROGRAM-ROUTINE-EX.
024100     EXIT.
024200*
024300******************************************************************
024400*************** END OF PROGRAM SOURCE - TRFXACTS ****************
024500******************************************************************
