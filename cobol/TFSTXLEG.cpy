000100*****************************************************************
000200* TFSTXLEG.cpybk                                                *
000300*****************************************************************
000400* I-O FORMAT:TFSTXLEGR  FROM FILE TFSTXLEG   OF LIBRARY COMLIB  *
000500*                                                                *
000600* ONE ENTRY PER DEBIT OR CREDIT LEG. LEGS ARE POSTED IN LINKED  *
000700* PAIRS (TXN-LINKING-ID SET RECIPROCALLY ON BOTH LEGS) BY       *
000800* D000-POST-LEG-PAIR IN EACH OF TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX.*
000900*****************************************************************
001000*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV     DATE        DESCRIPTION
001400*-----------------------------------------------------------------
001500* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001600*                 - INITIAL VERSION - TXN LEG LAYOUT            *
001700* LG1AR3  ACNYSH  19/09/2022 - E-REQUEST 59120                  *
001800*                 - ADD TXN-SPENDING-TYPE 88-LEVELS FOR THE     *
001900*                   NEW EXCHANGE_FEE / FEE LEG TYPES             *
002000*-----------------------------------------------------------------
002100*
002200     05  TFSTXLEG-RECORD         PIC X(313).
002300*
002400     05  TFSTXLEGR REDEFINES TFSTXLEG-RECORD.
002500         06  TXN-ID                  PIC 9(09).
002600*                        SURROGATE NUMERIC ID
002700         06  TXN-ACCT-ID             PIC 9(09).
002800*                        ACCOUNT THIS LEG POSTS TO
002900         06  TXN-GROUP-ID            PIC 9(09).
003000*                        OWNING TXN-GROUP-RECORD ID
003100         06  TXN-AMOUNT              PIC S9(13)V99 COMP-3.
003200*                        SIGNED LEG AMOUNT, CREDIT +VE DEBIT -VE
003300         06  TXN-STATUS              PIC X(01).
003400             88  TXN-STATUS-SUCCESS            VALUE "S".
003500             88  TXN-STATUS-FAILED             VALUE "F".
003600         06  TXN-LINKING-ID          PIC 9(09).
003700*                        ID OF THE OTHER LEG IN THE PAIR, 0=NONE
003800         06  TXN-SPENDING-TYPE       PIC X(01).
003900             88  TXN-SPEND-TRANSFER            VALUE "T".
004000             88  TXN-SPEND-EXCHANGE            VALUE "X".
004100             88  TXN-SPEND-EXCHANGE-FEE        VALUE "E".
004200             88  TXN-SPEND-FEE                 VALUE "F".
004300         06  TXN-DETAILS             PIC X(256).
004400*                        FREE-TEXT LEG MEMO
004500         06  TXN-CREATED-DATE        PIC 9(08).
004600*                        YYYYMMDD
004700         06  TXN-FILLER              PIC X(03).
004800*                        RESERVED FOR FUTURE USE
004900*
005000*****************************************************************
005100* RAW-BYTE DUMP VIEW - FOR Y900 ABEND TRACES ON A CORRUPT LEG     *
005200* RECORD READ BACK DURING RUN-TOTAL RECONCILIATION                *
005300*****************************************************************
005400     05  TFSTXLEG-RAW-VIEW REDEFINES TFSTXLEG-RECORD PIC X(313).
005900*
006000*****************************************************************
006100* ALTERNATE VIEW - TXN-CREATED-DATE BROKEN OUT YY/MM/DD         *
006200*****************************************************************
006300     05  TFSTXLEG-DATE-VIEW REDEFINES TFSTXLEG-RECORD.
006400         06  FILLER                  PIC X(302).
006500         06  TXN-CREATED-DATE-CCYY   PIC 9(04).
006600         06  TXN-CREATED-DATE-MM     PIC 9(02).
006700         06  TXN-CREATED-DATE-DD     PIC 9(02).
006800         06  FILLER                  PIC X(03).
