000100*****************************************************************
000200* TFSTXGRP.cpybk                                                *
000300*****************************************************************
000400* I-O FORMAT:TFSTXGRPR  FROM FILE TFSTXGRP   OF LIBRARY COMLIB  *
000500*                                                                *
000600* ONE ENTRY PER POSTED MONEY-MOVEMENT REQUEST (TXN GROUP).      *
000700* APPENDED BY TRFPOST AFTER EACH REQUEST IS SUCCESSFULLY        *
000800* POSTED; ALSO RELOADED AT START OF RUN TO BUILD THE GRP-UUID   *
000900* IDEMPOTENCY INDEX IN TRFCWA.                                  *
001000*****************************************************************
001100*
001200* HISTORY OF MODIFICATION:
001300*-----------------------------------------------------------------
001400* TAG     DEV     DATE        DESCRIPTION
001500*-----------------------------------------------------------------
001600* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001700*                 - INITIAL VERSION - TXN GROUP LAYOUT          *
001800*-----------------------------------------------------------------
001900*
002000     05  TFSTXGRP-RECORD         PIC X(366).
002100*
002200     05  TFSTXGRPR REDEFINES TFSTXGRP-RECORD.
002300         06  GRP-ID                  PIC 9(09).
002400*                        SURROGATE NUMERIC ID
002500         06  GRP-UUID                PIC X(36).
002600*                        CALLER-SUPPLIED IDEMPOTENCY KEY
002700         06  GRP-AMOUNT              PIC S9(13)V99 COMP-3.
002800*                        REQUESTED AMOUNT, IN REQUEST CURRENCY
002900         06  GRP-CURRENCY            PIC X(03).
003000*                        REQUEST CURRENCY CODE
003100         06  GRP-TYPE                PIC X(01).
003200             88  GRP-TYPE-DEPOSIT              VALUE "D".
003300             88  GRP-TYPE-WITHDRAWAL           VALUE "W".
003400             88  GRP-TYPE-TRANSFER             VALUE "T".
003500             88  GRP-TYPE-INTER-TRANSFER       VALUE "I".
003600         06  GRP-PAYER-ACCT-NUMBER   PIC X(20).
003700*                        PAYER ACCOUNT NUMBER, BLANK IF N/A
003800         06  GRP-RECEIVER-ACCT-NUMBER PIC X(20).
003900*                        RECEIVER ACCOUNT NUMBER, BLANK IF N/A
004000         06  GRP-COMMENT             PIC X(256).
004100*                        FREE-TEXT COMMENT/MEMO
004200         06  GRP-CREATED-DATE        PIC 9(08).
004300*                        YYYYMMDD
004400         06  GRP-FILLER              PIC X(05).
004500*                        RESERVED FOR FUTURE USE
004600*
004700*****************************************************************
004800* ALTERNATE VIEW - GRP-CREATED-DATE BROKEN OUT FOR CONTROL-BREAK*
004900* DATE STAMPING ON THE POSTING REPORT                           *
005000*****************************************************************
005100     05  TFSTXGRP-DATE-VIEW REDEFINES TFSTXGRP-RECORD.
005200         06  FILLER                  PIC X(353).
005300         06  GRP-CREATED-DATE-CCYY   PIC 9(04).
005400         06  GRP-CREATED-DATE-MM     PIC 9(02).
005500         06  GRP-CREATED-DATE-DD     PIC 9(02).
005600         06  FILLER                  PIC X(05).
005700*
005800*****************************************************************
005900* RAW-BYTE DUMP VIEW - FOR Y900 ABEND TRACES ON A CORRUPT GROUP  *
006000* RECORD READ BACK DURING IDEMPOTENCY INDEX REBUILD              *
006100*****************************************************************
006200     05  TFSTXGRP-RAW-VIEW REDEFINES TFSTXGRP-RECORD PIC X(366).
