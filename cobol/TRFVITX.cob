000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVITX.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   27 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST AN
001200*               INTERNATIONAL-TRANSFER REQUEST - BOTH THE PAYER
001300*               AND RECEIVER ARE ACCOUNTS AT THIS BANK BUT MAY
001400*               SIT IN DIFFERENT CURRENCIES. SAME-CURRENCY
001500*               POSTS THREE LINKED PAIRS (TRANSFER, FEE,
001600*               TRANSFER). CROSS-CURRENCY POSTS FIVE LINKED
001700*               PAIRS (TRANSFER, EXCHANGE_FEE, EXCHANGE, FEE,
001800*               TRANSFER).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG     DEV     DATE        DESCRIPTION
002400*----------------------------------------------------------------
002500* LG1AR1  ACNRAR  27/03/1992 - LEDGER POSTING ENGINE REL 1
002600*                 - INITIAL VERSION, ADAPTED FROM TRFVBAC'S
002700*                   CALLED-ROUTINE SHAPE FOR THE NEW POSTING
002800*                   ENGINE.
002900* LG1AY2K TMPYYK  02/12/1998 - Y2K REMEDIATION PROJECT
003000*                 - NO DATE ARITHMETIC IN THIS ROUTINE - DATES
003100*                   ARE STAMPED BY TRFPOST AND CARRIED THROUGH
003200*                   AS-IS. REVIEWED AND SIGNED OFF.
003300* LG1AR9  ACNYSH  30/08/2023 - E-REQUEST 62277
003400*                 - RAISED A QUERY ON PAIR 4 OF THE CROSS-
003500*                   CURRENCY PATH (THE FEE LEG REUSES THE
003600*                   EXCHANGE-FEE FIGURE RATHER THAN A FRESHLY
003700*                   COMPUTED INTERNATIONAL-TRANSFER FEE, EVEN
003800*                   THOUGH THE LATTER DRIVES DEPOSIT-AMOUNT).
003900*                   CONFIRMED WITH THE PRODUCT OWNER THIS IS
004000*                   HOW THE UPSTREAM RULES ENGINE BEHAVES TODAY
004100*                   AND MUST NOT BE "FIXED" HERE WITHOUT A
004200*                   SIGNED-OFF CHANGE REQUEST - THE POSTING
004300*                   ENGINE MUST STAY IN LOCKSTEP WITH IT. LEFT
004400*                   AS IS.
004500*----------------------------------------------------------------
004600*
004700       EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
006700     "** PROGRAM TRFVITX   **".
006800 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
006900     05  WK-C-PGMID-TAG          PIC X(11).
007000     05  WK-C-PGMID-NAME         PIC X(13).
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-WORK-AREA.
007400     05  WK-W-FIND-NUMBER        PIC X(20).
007500     05  WK-W-FOUND-IDX          PIC 9(04) COMP-3 VALUE ZERO.
007600     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
007700         88  WK-C-FOUND-SW-YES         VALUE "Y".
007800     05  WK-W-ORG-TYPE           PIC X(01).
007900     05  WK-W-ORG-CCY            PIC X(03).
008000     05  WK-W-PAYER-IDX          PIC 9(04) COMP-3 VALUE ZERO.
008100     05  WK-W-RECVR-IDX          PIC 9(04) COMP-3 VALUE ZERO.
008200     05  WK-W-BASE1-IDX          PIC 9(04) COMP-3 VALUE ZERO.
008300     05  WK-W-BASE2-IDX          PIC 9(04) COMP-3 VALUE ZERO.
008400     05  WK-W-FEE1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008500     05  WK-W-FEE2-IDX           PIC 9(04) COMP-3 VALUE ZERO.
008600     05  WK-W-XFEE               PIC S9(13)V99 COMP-3 VALUE ZERO.
008700*                        EXCHANGE_FEE
008800     05  WK-W-IFEE               PIC S9(13)V99 COMP-3 VALUE ZERO.
008900*                        INTER_TRANSFER_FEE
009000     05  WK-W-RATE               PIC S9(05)V9(06) COMP-3
009100                                 VALUE ZERO.
009200     05  WK-W-NET-AMT            PIC S9(13)V99 COMP-3 VALUE ZERO.
009300     05  WK-W-BOUGHT-AMT         PIC S9(13)V99 COMP-3 VALUE ZERO.
009400     05  WK-W-DEPOSIT-AMT        PIC S9(13)V99 COMP-3 VALUE ZERO.
009500     05  WK-W-LEG1-IDX           PIC 9(04) COMP-3 VALUE ZERO.
009600     05  WK-W-LEG1-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
009700     05  WK-W-LEG2-IDX           PIC 9(04) COMP-3 VALUE ZERO.
009800     05  WK-W-LEG2-AMT           PIC S9(13)V99 COMP-3 VALUE ZERO.
009900     05  WK-W-LEG1-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
010000     05  WK-W-LEG2-TXNID         PIC 9(09) COMP-3 VALUE ZERO.
010100     05  WK-W-SPEND-TYPE         PIC X(01).
010200     05  WK-W-DETAILS            PIC X(60).
010250     05  WK-C-WORK-FILLER        PIC X(10).
010300 01  WK-W-DETAILS-R REDEFINES WK-W-DETAILS.
010400     05  WK-W-DETAILS-NARR       PIC X(45).
010500     05  WK-W-DETAILS-REF        PIC X(15).
010600 01  WK-W-FIND-NUMBER-R REDEFINES WK-W-FIND-NUMBER.
010700     05  WK-W-FIND-ROUTE         PIC X(05).
010800     05  WK-W-FIND-SUFFIX        PIC X(15).
010900*
011100     COPY VFEE.
011200*
011300****************
011400 LINKAGE SECTION.
011500****************
011700     COPY TRFCWA.
011900     COPY VPOST.
012000*
012100       EJECT
012200*********************************************************
012300 PROCEDURE DIVISION USING WK-C-TRFCWA WK-C-VPOST-RECORD.
012400*********************************************************
012500 MAIN-MODULE.
012600     PERFORM A000-VALIDATE-REQUEST
012700        THRU A099-VALIDATE-REQUEST-EX.
012800     IF  WK-C-OUTCOME-CD = SPACE
012900         IF  WK-T-ACMST-CURRENCY(WK-W-PAYER-IDX) =
013000                 WK-T-ACMST-CURRENCY(WK-W-RECVR-IDX)
013100             PERFORM C100-SAME-CCY THRU C199-SAME-CCY-EX
013200         ELSE
013300             PERFORM C200-XCCY    THRU C299-XCCY-EX
013400         END-IF
013500     END-IF.
013600     MOVE WK-C-OUTCOME-CD        TO  WK-C-VPOST-O-OUTCOME-CD.
013700     MOVE WK-C-REJECT-REASON     TO  WK-C-VPOST-O-REJ-REASON.
013800     MOVE WK-N-LEGS-POSTED       TO  WK-C-VPOST-O-LEGS-CNT.
013900     GOBACK.
014000*
014100*-----------------------------------------------------------------
014200* VALIDATES THE INTERNATIONAL-TRANSFER REQUEST - LOOKS UP BOTH
014300* THE PAYER AND RECEIVER ACCOUNTS AND CHECKS PAYER FUNDS AGAINST
014400* THE RAW REQUEST AMOUNT (NOT A CONVERTED FIGURE) IN BOTH THE
014500* SAME- AND CROSS-CURRENCY CASES
014600*-----------------------------------------------------------------
014700 A000-VALIDATE-REQUEST.
014800     MOVE SPACE                  TO  WK-C-OUTCOME-CD.
014900     MOVE SPACES                 TO  WK-C-REJECT-REASON.
015000     MOVE ZERO                   TO  WK-N-LEGS-POSTED.
015100     MOVE ZERO                   TO  WK-N-LEGBUF-CNT.
015200     MOVE WK-C-VPOST-I-PAYER-ACNO TO WK-W-FIND-NUMBER.
015300     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
015400     IF  NOT WK-C-FOUND-SW-YES
015500         MOVE "R"                TO  WK-C-OUTCOME-CD
015600         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
015700         GO TO A099-VALIDATE-REQUEST-EX
015800     END-IF.
015900     MOVE WK-W-FOUND-IDX          TO  WK-W-PAYER-IDX.
016000     MOVE WK-C-VPOST-I-RECVR-ACNO TO WK-W-FIND-NUMBER.
016100     PERFORM E100-FIND-CUST-ACCT THRU E199-FIND-CUST-ACCT-EX.
016200     IF  NOT WK-C-FOUND-SW-YES
016300         MOVE "R"                TO  WK-C-OUTCOME-CD
016400         MOVE "UNKNOWN ACCOUNT"  TO  WK-C-REJECT-REASON
016500         GO TO A099-VALIDATE-REQUEST-EX
016600     END-IF.
016700     MOVE WK-W-FOUND-IDX          TO  WK-W-RECVR-IDX.
016800     IF  WK-T-ACMST-BALANCE(WK-W-PAYER-IDX) < WK-C-VPOST-I-AMOUNT
016900         MOVE "R"                 TO  WK-C-OUTCOME-CD
017000         MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
017100         GO TO A099-VALIDATE-REQUEST-EX
017200     END-IF.
017300 A099-VALIDATE-REQUEST-EX.
017400     EXIT.
017500*
017600*-----------------------------------------------------------------
017700* SAME CURRENCY - THREE PAIRS: TRANSFER, FEE, TRANSFER. FEE IS
017800* THE INTERNATIONAL-TRANSFER FEE, NOT THE EXCHANGE FEE
017900*-----------------------------------------------------------------
018000 C100-SAME-CCY.
018100     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
018200     MOVE "I"                     TO  WK-C-VFEE-FEETYPE.
018300     CALL "TRFXFEE" USING WK-C-VFEE.
018400     MOVE WK-C-VFEE-FEE            TO  WK-W-IFEE.
018500*
018600     MOVE "B"                     TO  WK-W-ORG-TYPE.
018700     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
018800     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
018900     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE1-IDX.
019000     MOVE "F"                     TO  WK-W-ORG-TYPE.
019100     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
019200     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
019300     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE1-IDX.
019400*
019500*                       PAIR 1 - TRANSFER
019600     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG1-IDX.
019700     MOVE WK-C-VPOST-I-AMOUNT      TO  WK-W-LEG1-AMT.
019800     MOVE WK-W-PAYER-IDX           TO  WK-W-LEG2-IDX.
019900     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
020000     MOVE "T"                      TO  WK-W-SPEND-TYPE.
020100     MOVE "INTL TRANSFER - PAYER OUT" TO WK-W-DETAILS.
020200     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
020300*
020400*                       PAIR 2 - FEE
020500     MOVE WK-W-FEE1-IDX            TO  WK-W-LEG1-IDX.
020600     MOVE WK-W-IFEE                TO  WK-W-LEG1-AMT.
020700     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
020800     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-IFEE.
020900     MOVE "F"                      TO  WK-W-SPEND-TYPE.
021000     MOVE "INTL TRANSFER - FEE"     TO WK-W-DETAILS.
021100     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
021200*
021300*                       PAIR 3 - TRANSFER
021400     COMPUTE WK-W-NET-AMT = WK-C-VPOST-I-AMOUNT - WK-W-IFEE.
021500     MOVE WK-W-RECVR-IDX           TO  WK-W-LEG1-IDX.
021600     MOVE WK-W-NET-AMT             TO  WK-W-LEG1-AMT.
021700     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
021800     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-NET-AMT.
021900     MOVE "T"                      TO  WK-W-SPEND-TYPE.
022000     MOVE "INTL TRANSFER - RECEIVER IN" TO WK-W-DETAILS.
022100     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
022200     MOVE "P"                      TO  WK-C-OUTCOME-CD.
022300 C199-SAME-CCY-EX.
022400     EXIT.
022500*
022600*-----------------------------------------------------------------
022700* CROSS CURRENCY - FIVE PAIRS: TRANSFER, EXCHANGE_FEE, EXCHANGE,
022800* FEE, TRANSFER.
022900*
023000* NOTE WELL - PAIR 4 POSTS WK-W-XFEE (THE EXCHANGE_FEE FIGURE),
023100* NOT WK-W-IFEE (THE INTERNATIONAL-TRANSFER FEE), EVEN THOUGH
023200* WK-W-IFEE IS WHAT DRIVES WK-W-DEPOSIT-AMT BELOW. THIS MATCHES
023300* THE UPSTREAM RULES ENGINE'S OWN VARIABLE RE-USE AND IS
023400* INTENTIONAL - SEE THE LG1AR9 NOTE AT THE TOP OF THIS PROGRAM.
023500* DO NOT "CORRECT" THIS TO WK-W-IFEE.
023600*-----------------------------------------------------------------
023700 C200-XCCY.
023800     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
023900     MOVE "E"                     TO  WK-C-VFEE-FEETYPE.
024000     CALL "TRFXFEE" USING WK-C-VFEE.
024100     MOVE WK-C-VFEE-FEE            TO  WK-W-XFEE.
024200     MOVE WK-C-VPOST-I-AMOUNT     TO  WK-C-VFEE-AMOUNT.
024300     MOVE "I"                     TO  WK-C-VFEE-FEETYPE.
024400     CALL "TRFXFEE" USING WK-C-VFEE.
024500     MOVE WK-C-VFEE-FEE            TO  WK-W-IFEE.
024600*                       RATE FROM PAYER CURRENCY TO RECEIVER
024700*                       CURRENCY
024800     MOVE WK-C-VPOST-I-FXRATE      TO  WK-W-RATE.
024900     COMPUTE WK-W-NET-AMT = WK-C-VPOST-I-AMOUNT - WK-W-XFEE.
025000     COMPUTE WK-W-BOUGHT-AMT ROUNDED =
025100         WK-W-NET-AMT * WK-W-RATE.
025200     COMPUTE WK-W-DEPOSIT-AMT = WK-W-BOUGHT-AMT - WK-W-IFEE.
025300*
025400     MOVE "B"                     TO  WK-W-ORG-TYPE.
025500     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
025600     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
025700     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE1-IDX.
025800     MOVE "F"                     TO  WK-W-ORG-TYPE.
025900     MOVE WK-C-VPOST-I-CURRENCY   TO  WK-W-ORG-CCY.
026000     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
026100     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE1-IDX.
026200     MOVE "B"                     TO  WK-W-ORG-TYPE.
026300     MOVE WK-T-ACMST-CURRENCY(WK-W-RECVR-IDX) TO WK-W-ORG-CCY.
026400     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
026500     MOVE WK-W-FOUND-IDX           TO  WK-W-BASE2-IDX.
026600     MOVE "F"                     TO  WK-W-ORG-TYPE.
026700     MOVE WK-T-ACMST-CURRENCY(WK-W-RECVR-IDX) TO WK-W-ORG-CCY.
026800     PERFORM E200-FIND-ORG-ACCT THRU E299-FIND-ORG-ACCT-EX.
026900     MOVE WK-W-FOUND-IDX           TO  WK-W-FEE2-IDX.
027000*
027100*                       PAIR 1 - TRANSFER
027200     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG1-IDX.
027300     MOVE WK-C-VPOST-I-AMOUNT      TO  WK-W-LEG1-AMT.
027400     MOVE WK-W-PAYER-IDX           TO  WK-W-LEG2-IDX.
027500     COMPUTE WK-W-LEG2-AMT = 0 - WK-C-VPOST-I-AMOUNT.
027600     MOVE "T"                      TO  WK-W-SPEND-TYPE.
027700     MOVE "INTL TRANSFER - PAYER OUT" TO WK-W-DETAILS.
027800     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
027900*
028000*                       PAIR 2 - EXCHANGE_FEE
028100     MOVE WK-W-FEE1-IDX            TO  WK-W-LEG1-IDX.
028200     MOVE WK-W-XFEE                TO  WK-W-LEG1-AMT.
028300     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
028400     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-XFEE.
028500     MOVE "E"                      TO  WK-W-SPEND-TYPE.
028600     MOVE "INTL TRANSFER - EXCHANGE FEE" TO WK-W-DETAILS.
028700     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
028800*
028900*                       PAIR 3 - EXCHANGE
029000     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG1-IDX.
029100     MOVE WK-W-BOUGHT-AMT          TO  WK-W-LEG1-AMT.
029200     MOVE WK-W-BASE1-IDX           TO  WK-W-LEG2-IDX.
029300     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-NET-AMT.
029400     MOVE "X"                      TO  WK-W-SPEND-TYPE.
029500     MOVE "INTL TRANSFER - EXCHANGE" TO WK-W-DETAILS.
029600     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
029700*
029800*                       PAIR 4 - FEE (SEE NOTE ABOVE - POSTS
029900*                       WK-W-XFEE, NOT WK-W-IFEE, BY DESIGN)
030000     MOVE WK-W-FEE2-IDX            TO  WK-W-LEG1-IDX.
030100     MOVE WK-W-XFEE                TO  WK-W-LEG1-AMT.
030200     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
030300     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-XFEE.
030400     MOVE "F"                      TO  WK-W-SPEND-TYPE.
030500     MOVE "INTL TRANSFER - FEE"     TO WK-W-DETAILS.
030600     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
030700*
030800*                       PAIR 5 - TRANSFER
030900     MOVE WK-W-RECVR-IDX           TO  WK-W-LEG1-IDX.
031000     MOVE WK-W-DEPOSIT-AMT         TO  WK-W-LEG1-AMT.
031100     MOVE WK-W-BASE2-IDX           TO  WK-W-LEG2-IDX.
031200     COMPUTE WK-W-LEG2-AMT = 0 - WK-W-DEPOSIT-AMT.
031300     MOVE "T"                      TO  WK-W-SPEND-TYPE.
031400     MOVE "INTL TRANSFER - RECEIVER IN" TO WK-W-DETAILS.
031500     PERFORM D000-POST-LEG-PAIR THRU D099-POST-LEG-PAIR-EX.
031600     MOVE "P"                      TO  WK-C-OUTCOME-CD.
031700 C299-XCCY-EX.
031800     EXIT.
031900*
032000*-----------------------------------------------------------------
032100* SHARED PRIMITIVE - POSTS ONE LINKED DEBIT/CREDIT PAIR. CARRIED
032200* IDENTICALLY IN TRFVDEP/TRFVWTH/TRFVXFR/TRFVITX SO ALL FOUR
032300* PROCESSORS APPLY THE SAME SURROGATE-ID AND LEG-BUFFER RULES
032400*-----------------------------------------------------------------
032500 D000-POST-LEG-PAIR.
032600     ADD 1 TO WK-N-NEXT-TXN-ID.
032700     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG1-TXNID.
032800     ADD 1 TO WK-N-NEXT-TXN-ID.
032900     MOVE WK-N-NEXT-TXN-ID        TO  WK-W-LEG2-TXNID.
033000     ADD WK-W-LEG1-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG1-IDX).
033100     ADD WK-W-LEG2-AMT TO WK-T-ACMST-BALANCE(WK-W-LEG2-IDX).
033200     MOVE WK-W-LEG1-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG1-IDX).
033300     MOVE WK-W-LEG2-TXNID TO WK-T-ACMST-LASTTXNID(WK-W-LEG2-IDX).
033400*
033500     ADD 1 TO WK-N-LEGBUF-CNT.
033600     MOVE WK-W-LEG1-TXNID
033700                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
033800     MOVE WK-T-ACMST-ID(WK-W-LEG1-IDX)
033900                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
034000     MOVE WK-C-VPOST-I-GRP-ID
034100                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
034200     MOVE WK-W-LEG1-AMT
034300                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
034400     MOVE WK-W-LEG2-TXNID
034500                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
034600     MOVE WK-W-SPEND-TYPE
034700                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
034800     MOVE WK-W-DETAILS
034900                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
035000     MOVE WK-C-VPOST-I-CREATDTE
035100                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
035200*
035300     ADD 1 TO WK-N-LEGBUF-CNT.
035400     MOVE WK-W-LEG2-TXNID
035500                    TO WK-T-LEGBUF-TXN-ID(WK-N-LEGBUF-CNT).
035600     MOVE WK-T-ACMST-ID(WK-W-LEG2-IDX)
035700                    TO WK-T-LEGBUF-ACCT-ID(WK-N-LEGBUF-CNT).
035800     MOVE WK-C-VPOST-I-GRP-ID
035900                    TO WK-T-LEGBUF-GROUP-ID(WK-N-LEGBUF-CNT).
036000     MOVE WK-W-LEG2-AMT
036100                    TO WK-T-LEGBUF-AMOUNT(WK-N-LEGBUF-CNT).
036200     MOVE WK-W-LEG1-TXNID
036300                    TO WK-T-LEGBUF-LINK-ID(WK-N-LEGBUF-CNT).
036400     MOVE WK-W-SPEND-TYPE
036500                    TO WK-T-LEGBUF-SPEND-TYPE(WK-N-LEGBUF-CNT).
036600     MOVE WK-W-DETAILS
036700                    TO WK-T-LEGBUF-DETAILS(WK-N-LEGBUF-CNT).
036800     MOVE WK-C-VPOST-I-CREATDTE
036900                    TO WK-T-LEGBUF-CREATDTE(WK-N-LEGBUF-CNT).
037000     ADD 2 TO WK-N-LEGS-POSTED.
037100 D099-POST-LEG-PAIR-EX.
037200     EXIT.
037300*
037400*-----------------------------------------------------------------
037500* LOOKS UP A CUSTOMER ACCOUNT BY ITS EXTERNAL NUMBER - BINARY
037600* SEARCH, TABLE IS KEPT IN ASCENDING ACMST-NUMBER ORDER BY
037700* A100-LOAD-ACCOUNT-TABLE IN TRFPOST
037800*-----------------------------------------------------------------
037900 E100-FIND-CUST-ACCT.
038000     MOVE "N"                     TO  WK-C-FOUND-SW.
038100     MOVE ZERO                    TO  WK-W-FOUND-IDX.
038200     SET WK-X-ACMST-IDX TO 1.
038300     SEARCH ALL WK-T-ACMST-ENTRY
038400         AT END
038500             CONTINUE
038600         WHEN WK-T-ACMST-NUMBER(WK-X-ACMST-IDX) = WK-W-FIND-NUMBER
038700             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
038800             MOVE "Y"             TO  WK-C-FOUND-SW
038900     END-SEARCH.
039000 E199-FIND-CUST-ACCT-EX.
039100     EXIT.
039200*
039300*-----------------------------------------------------------------
039400* LOOKS UP THE BANK'S OWN ORG ACCOUNT (BASE OR FEE) FOR A GIVEN
039500* CURRENCY - LINEAR SCAN, THERE ARE ONLY A HANDFUL OF ORG
039600* ACCOUNTS SO A SEARCH ALL BY NUMBER WOULD GAIN NOTHING HERE
039700*-----------------------------------------------------------------
039800 E200-FIND-ORG-ACCT.
039900     MOVE "N"                     TO  WK-C-FOUND-SW.
040000     MOVE ZERO                    TO  WK-W-FOUND-IDX.
040100     SET WK-X-ACMST-IDX TO 1.
040200     SEARCH WK-T-ACMST-ENTRY
040300         AT END
040400             CONTINUE
040500         WHEN WK-T-ACMST-TYPE(WK-X-ACMST-IDX) = WK-W-ORG-TYPE
040600              AND WK-T-ACMST-CURRENCY(WK-X-ACMST-IDX) = WK-W-ORG-CCY
040700             SET WK-W-FOUND-IDX TO WK-X-ACMST-IDX
040800             MOVE "Y"             TO  WK-C-FOUND-SW
040900     END-SEARCH.
041000 E299-FIND-ORG-ACCT-EX.
041100     EXIT.
041200*
041300******************************************************************
041400*************** END OF PROGRAM SOURCE - TRFVITX ****************
041500******************************************************************
