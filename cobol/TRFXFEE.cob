000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXFEE.
000500 AUTHOR.         ACNRAR.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE HOLDS THE BANK'S TIERED FEE
001200*               SCHEDULE. IT COMPUTES THE CURRENCY-EXCHANGE FEE
001300*               FOR A CROSS-CURRENCY MOVEMENT AND THE
001400*               INTERNATIONAL-TRANSFER FEE FOR AN INTERNATIONAL
001500*               MOVEMENT, GIVEN THE AMOUNT IN THE SOURCE
001600*               CURRENCY.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG     DEV     DATE        DESCRIPTION
002200*----------------------------------------------------------------
002300* LG1AR1  ACNRAR  14/03/1992 - LEDGER POSTING ENGINE REL 1
002400*                 - INITIAL VERSION.
002500* LG1AY2K TMPYYK  03/12/1998 - Y2K REMEDIATION PROJECT
002600*                 - NO DATE FIELDS IN THIS ROUTINE, REVIEWED AND
002700*                   SIGNED OFF AS Y2K-COMPLIANT AS IS.
002800* LG1AR7  ACNYSH  12/02/2024 - E-REQUEST 61990
002900*                 - QUERIED WHETHER THE B SEGMENT OF
003000*                   B200-INTERNATIONAL-FEE (10.00 <= A < 10.00)
003100*                   IS REACHABLE - CONFIRMED WITH THE PRODUCT
003200*                   OWNER IT IS DEAD BY CONSTRUCTION (THE FIRST
003300*                   TEST ALREADY CATCHES A < 10.00) AND LEFT AS
003400*                   IS SO THE FEE SCHEDULE STAYS IN LOCKSTEP WITH
003500*                   THE UPSTREAM RULES ENGINE.
003600*----------------------------------------------------------------
003700*
003800       EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  WK-C-PGMID-BANNER           PIC X(24) VALUE
005800     "** PROGRAM TRFXFEE   **".
005810 01  WK-C-PGMID-BANNER-R REDEFINES WK-C-PGMID-BANNER.
005820     05  WK-C-PGMID-TAG          PIC X(11).
005830     05  WK-C-PGMID-NAME         PIC X(13).
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-WORK-AREA.
006200     05  WK-N-TIER-LOW           PIC S9(13)V99 COMP-3
006300                                 VALUE 10.00.
006400     05  WK-N-TIER-HIGH          PIC S9(13)V99 COMP-3
006500                                 VALUE 100.00.
006600     05  WK-N-FLAT-FEE           PIC S9(13)V99 COMP-3
006700                                 VALUE 1.00.
006800     05  WK-C-WORK-FILLER        PIC X(10).
006900*
006910 01  WK-T-TIER-TABLE REDEFINES WK-C-WORK-AREA.
006920*                        TABLE-DRIVEN VIEW OF THE TIER BOUNDARIES
006930*                        KEPT FOR THE RULES-ENGINE PARITY CHECK
006940*                        JOB THAT WALKS THE SCHEDULE NIGHTLY
006950     05  WK-T-TIER-VALUES        PIC S9(13)V99 COMP-3
006960                                 OCCURS 3 TIMES.
006970     05  FILLER                  PIC X(10).
006980*
006990 01  WK-C-WORK-AREA-X REDEFINES WK-C-WORK-AREA PIC X(34).
006995*                        RAW-BYTE DUMP VIEW FOR Y900 ABEND TRACES
007000****************
007100 LINKAGE SECTION.
007200****************
007300     COPY VFEE.
007400*
007500       EJECT
007600********************************************
007700 PROCEDURE DIVISION USING WK-C-VFEE.
007800********************************************
007900 MAIN-MODULE.
008000     MOVE ZERO                   TO  WK-C-VFEE-FEE.
008100     EVALUATE TRUE
008200         WHEN WK-C-VFEE-EXCHANGE
008300             PERFORM B100-EXCHANGE-FEE
008400                THRU B199-EXCHANGE-FEE-EX
008500         WHEN WK-C-VFEE-INTERNATIONAL
008600             PERFORM B200-INTERNATIONAL-FEE
008700                THRU B299-INTERNATIONAL-FEE-EX
008800         WHEN OTHER
008900             CONTINUE
009000     END-EVALUATE.
009100     GOBACK.
009200*
009300*-----------------------------------------------------------------
009400* EXCHANGE FEE - A<10.00=0.00 / 10.00<=A<100.00=1.00 /
009500* A>=100.00=ROUND(A/100,2,HALF-UP)
009600*-----------------------------------------------------------------
009700 B100-EXCHANGE-FEE.
009800     IF  WK-C-VFEE-AMOUNT < WK-N-TIER-LOW
009900         MOVE ZERO                   TO  WK-C-VFEE-FEE
010000     ELSE
010100         IF  WK-C-VFEE-AMOUNT < WK-N-TIER-HIGH
010200             MOVE WK-N-FLAT-FEE       TO  WK-C-VFEE-FEE
010300         ELSE
010400             COMPUTE WK-C-VFEE-FEE ROUNDED =
010500                 WK-C-VFEE-AMOUNT / 100
010600         END-IF
010700     END-IF.
010800 B199-EXCHANGE-FEE-EX.
010900     EXIT.
011000*
011100*-----------------------------------------------------------------
011200* INTERNATIONAL-TRANSFER FEE - REPLICATES THE UPSTREAM RULES
011300* ENGINE EXACTLY, INCLUDING ITS DEAD SECOND TEST (10.00<=A<10.00,
011400* NEVER TRUE SINCE THE FIRST TEST ALREADY CATCHES A<10.00). DO
011500* NOT COLLAPSE THIS TO A SIMPLE TWO-WAY IF - THE SHAPE IS KEPT
011600* SO A FUTURE WIDENING OF THE LOW TIER MATCHES THE RULES ENGINE
011700* CHANGE FOR CHANGE.
011800*-----------------------------------------------------------------
011900 B200-INTERNATIONAL-FEE.
012000     IF  WK-C-VFEE-AMOUNT < WK-N-TIER-LOW
012100         COMPUTE WK-C-VFEE-FEE ROUNDED =
012200             WK-C-VFEE-AMOUNT / 100
012300     ELSE
012400         IF  WK-C-VFEE-AMOUNT < WK-N-TIER-LOW
012500             COMPUTE WK-C-VFEE-FEE ROUNDED =
012600                 WK-C-VFEE-AMOUNT / 100
012700         ELSE
012800             COMPUTE WK-C-VFEE-FEE ROUNDED =
012900                 WK-C-VFEE-AMOUNT / 50
013000         END-IF
013100     END-IF.
013200 B299-INTERNATIONAL-FEE-EX.
013300     EXIT.
013400*
013500******************************************************************
013600*************** END OF PROGRAM SOURCE - TRFXFEE ****************
013700******************************************************************
