000100*****************************************************************
000200* VACNO.cpybk                                                   *
000300*****************************************************************
000400* LINKAGE PARAMETER AREA FOR TRFXACNO - ACCOUNT NUMBER/ID        *
000500* GENERATOR, CALLED ONLY FROM TRFXACTS DURING ORG/CORRESPONDENT *
000600* ACCOUNT SEEDING.                                               *
000700*****************************************************************
000800*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV     DATE        DESCRIPTION
001200*-----------------------------------------------------------------
001300* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001400*                 - INITIAL VERSION                            *
001500*-----------------------------------------------------------------
001600*
001700     01  WK-C-VACNO.
001800         05  WK-C-VACNO-INPUT.
001900             10  WK-C-VACNO-ACCT-TYPE   PIC X(01).
002000             10  WK-C-VACNO-I-FILLER    PIC X(04).
002100         05  WK-C-VACNO-OUTPUT.
002200             10  WK-C-VACNO-NEW-ID      PIC 9(09).
002300             10  WK-C-VACNO-NEW-NUMBER  PIC X(20).
002400             10  WK-C-VACNO-O-FILLER    PIC X(05).
