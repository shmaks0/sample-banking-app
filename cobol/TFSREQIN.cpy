000100*****************************************************************
000200* TFSREQIN.cpybk                                                *
000300*****************************************************************
000400* I-O FORMAT:TFSREQINR  FROM FILE TFSREQIN   OF LIBRARY COMLIB  *
000500*                                                                *
000600* BATCH INPUT - ONE PENDING MONEY-MOVEMENT REQUEST PER RECORD.  *
000700* LINE SEQUENTIAL, READ BY TRFPOST IN FILE ORDER (REQUESTS ARE  *
000800* ASSUMED PRE-SORTED/GROUPED BY CURRENCY FOR REPORTING).        *
000900*****************************************************************
001000*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV     DATE        DESCRIPTION
001400*-----------------------------------------------------------------
001500* LG1AR1  ACNRAR  14/03/2022 - LEDGER POSTING ENGINE REL 1       *
001600*                 - INITIAL VERSION - REQUEST INTERFACE LAYOUT  *
001700* LG1AR4  ACNYSH  04/11/2022 - E-REQUEST 59881                  *
001800*                 - ADD REQ-FX-RATE FOR CROSS-CURRENCY REQUESTS *
001900*-----------------------------------------------------------------
002000*
002100     05  TFSREQIN-RECORD         PIC X(353).
002200*
002300     05  TFSREQINR REDEFINES TFSREQIN-RECORD.
002400         06  REQ-TXN-UUID            PIC X(36).
002500*                        IDEMPOTENCY KEY - ALSO BECOMES GRP-UUID
002600         06  REQ-TYPE                PIC X(01).
002700             88  REQ-TYPE-DEPOSIT              VALUE "D".
002800             88  REQ-TYPE-WITHDRAWAL           VALUE "W".
002900             88  REQ-TYPE-TRANSFER             VALUE "T".
003000             88  REQ-TYPE-INTER-TRANSFER       VALUE "I".
003100         06  REQ-PAYER-ACCT-NUMBER   PIC X(20).
003200*                        PAYER ACCOUNT NUMBER (W,T,I; BLANK FOR D)
003300         06  REQ-RECEIVER-ACCT-NUMBER PIC X(20).
003400*                        RECEIVER ACCOUNT NUMBER (D,T,I; BLANK FOR W)
003500         06  REQ-AMOUNT              PIC S9(13)V99 COMP-3.
003600*                        REQUESTED AMOUNT IN REQ-CURRENCY
003700         06  REQ-CURRENCY            PIC X(03).
003800*                        CURRENCY THE REQUESTER EXPRESSES AMOUNT IN
003900         06  REQ-COMMENT             PIC X(256).
004000*                        FREE-TEXT COMMENT
004100         06  REQ-FX-RATE             PIC S9(05)V9(06) COMP-3.
004200*                        EXCHANGE RATE IF CROSS-CURRENCY, 0 IF NOT
004300         06  REQ-FILLER              PIC X(03).
004400*                        RESERVED FOR FUTURE USE
004500*
004600*****************************************************************
004700* ALTERNATE VIEW - PAYER/RECEIVER ACCOUNT NUMBERS SPLIT INTO    *
004800* BANK-ROUTING PREFIX + SUFFIX, AS USED BY C200-LOOKUP-ACCOUNTS *
004900*****************************************************************
005000     05  TFSREQIN-ACNO-VIEW REDEFINES TFSREQIN-RECORD.
005100         06  FILLER                  PIC X(37).
005200         06  REQ-PAYER-ROUTE         PIC X(05).
005300         06  REQ-PAYER-SUFFIX        PIC X(15).
005400         06  REQ-RECEIVER-ROUTE      PIC X(05).
005500         06  REQ-RECEIVER-SUFFIX     PIC X(15).
005600         06  FILLER                  PIC X(276).
